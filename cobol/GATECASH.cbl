000100******************************************************************
000200*                                                                *
000300*    PROGRAM:  GATECASH                                         *
000400*    TITLE:    WORKING-CAPITAL / CASH-ON-HAND GATE SUBPROGRAM   *
000500*    CALLED BY PRICECLC ONCE PER CANDIDATE, AND STANDALONE BY   *
000600*    THE ON-DEMAND CASH-STATUS CHECK (NOT SHIPPED IN THIS BATCH)*
000700*                                                                *
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    GATECASH.
001100 AUTHOR.        R. BALSIMELLI.
001200 INSTALLATION.  SOURCING OPERATIONS - BATCH SYSTEMS.
001300 DATE-WRITTEN.  02/27/1994.
001400 DATE-COMPILED.
001500 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600******************************************************************
001700*    CHANGE LOG                                                 *
001800*    ----------                                                 *
001900*    940227  RAB  INITIAL VERSION - SPLIT OUT OF PRICECLC AS A  *
002000*                 CALLABLE SUBPROGRAM SO THE CASH-STATUS CHECK  *
002100*                 JOB CAN REUSE THE SAME LOGIC                  *
002200*    941130  RGA  NO CHANGE HERE - SELL PRICE CEILING FIX WAS   *
002300*                 ENTIRELY IN THE CALLER                        *
002400*    981002  NBG  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PGM   *
002500*    020311  SUR  ADDED UPSI-0 DIAGNOSTIC DUMP FOR SUPPORT DESK *
002600*                 (REQ TRK-2031 - HARD TO SEE WHY CAP FAILED)   *
002700*    130226  SUR  ADDED OPEN-COMMITMENTS TO CAP/WC FORMULAS     *
002800*    REQ CR-4471                                                *
002810*    180307  NBG  RESTATED THE CALL COUNTER AS A 77 ITEM, SAME  *
002820*                 SHOP HABIT AS THE OLD CARD-STATEMENT BATCH    *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON  STATUS IS WS-DEBUG-ON
003700            OFF STATUS IS WS-DEBUG-OFF.
003800
003900*----------------------------------------------------------------*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300*----------------------------------------------------------------*
004400*    RUN-DATE STAMP FOR THE DIAGNOSTIC DUMP LINE (UPSI-0 ONLY). *
004500*----------------------------------------------------------------*
004600 01  WS-FECHA-SISTEMA.
004700     05  WS-FECHA-AAMMDD              PIC 9(06).
004800 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
004900     05  WS-FECHA-AA                  PIC 9(02).
005000     05  WS-FECHA-MM                  PIC 9(02).
005100     05  WS-FECHA-DD                  PIC 9(02).
005200
005300*----------------------------------------------------------------*
005400 01  WS-CALC-GATE.
005500     05  WS-REFUND-RESERVE-YEN        PIC S9(10)V9(02)
005600                                       COMP-3.
005700     05  WS-CREDIT-DISPONIBLE-YEN     PIC S9(10)V9(02)
005800                                       COMP-3.
005900     05  WS-CAP-YEN                   PIC S9(10)V9(02)
006000                                       COMP-3.
006100     05  WS-COMPROMISOS-TOT-YEN       PIC S9(10)V9(02)
006200                                       COMP-3.
006300     05  WS-CASH-PURO-DISPON-YEN      PIC S9(10)V9(02)
006400                                       COMP-3.
006500     05  WS-CAP-OK-SW                 PIC X(01).
006600         88  WS-CAP-ESTA-OK               VALUE 'Y'.
006700     05  WS-CASH-CUBRE-SW             PIC X(01).
006800         88  WS-CASH-CUBRE-OK             VALUE 'Y'.
006900     05  FILLER                       PIC X(10).
007000
007100 01  WS-CALC-GATE-R REDEFINES WS-CALC-GATE.
007200     05  WS-CALC-GATE-BYTES           PIC X(47).
007300
007310*    180307 NBG - CALL COUNTER RESTATED AS A 77 ITEM, SAME AS    *
007320*    THE OLD CARD-STATEMENT BATCH'S STANDALONE WORK FIELDS.      *
007400 77  WS-CONTADOR-INVOCACIONES         PIC S9(07) COMP             180307
007500                                       VALUE ZERO.
007600
007700*----------------------------------------------------------------*
007800 LINKAGE SECTION.
007900
008000     COPY PARAMREC REPLACING WS-ENT-PARAMETROS BY LS-PARAMETROS.
008100
008200 01  LS-PARAMETROS-R REDEFINES LS-PARAMETROS.
008300     05  LS-PARAMETROS-BYTES          PIC X(119).
008400
008500 01  LS-ENTRADA.
008600     05  LG-NUEVO-COSTO-YEN           PIC S9(10)V9(02)
008700                                       COMP-3.
008750     05  FILLER                       PIC X(04).
008800
008900 01  LS-SALIDA.
009000     05  LG-CASH-OK                   PIC X(01).
009100         88  LG-CASH-GATE-PASA            VALUE 'Y'.
009200     05  LG-CAP-OK                    PIC X(01).
009300         88  LG-CAP-GATE-PASA             VALUE 'Y'.
009400     05  LG-WC-DISPONIBLE-YEN         PIC S9(10)V9(02)
009500                                       COMP-3.
009550     05  FILLER                       PIC X(04).
009600
009700*----------------------------------------------------------------*
009800 PROCEDURE DIVISION USING LS-PARAMETROS, LS-ENTRADA, LS-SALIDA.
009900
010000     ADD 1 TO WS-CONTADOR-INVOCACIONES.
010100
010200     PERFORM 1000-CALCULAR-RESERVA-CREDITO
010300        THRU 1000-CALCULAR-RESERVA-CREDITO-FIN.
010400
010500     PERFORM 2000-CALCULAR-DISPONIBLES
010600        THRU 2000-CALCULAR-DISPONIBLES-FIN.
010700
010800     PERFORM 3000-EVALUAR-VERDICTOS
010900        THRU 3000-EVALUAR-VERDICTOS-FIN.
011000
011100     PERFORM 4000-VOLCAR-DIAGNOSTICO
011200        THRU 4000-VOLCAR-DIAGNOSTICO-FIN.
011300
011400     GOBACK.
011500
011600*----------------------------------------------------------------*
011700*    REFUND RESERVE IS WHICHEVER IS LARGER - THE FIXED RESERVE  *
011800*    OR A RATIO OF TRAILING-30-DAY SALES.  CREDIT AVAILABLE     *
011900*    NEVER GOES NEGATIVE (A CREDIT LINE CANNOT BE OVER-USED     *
012000*    HERE - THAT IS ENFORCED UPSTREAM BY THE BANK FEED).        *
012100*----------------------------------------------------------------*
012200 1000-CALCULAR-RESERVA-CREDITO.
012300
012400     COMPUTE WS-REFUND-RESERVE-YEN ROUNDED =
012500         PRM-RECENT-SALES-30D-YEN * PRM-REFUND-RES-RATIO.
012600
012700     IF PRM-REFUND-FIX-RES-YEN > WS-REFUND-RESERVE-YEN
012800         MOVE PRM-REFUND-FIX-RES-YEN TO WS-REFUND-RESERVE-YEN
012900     END-IF.
013000
013100     COMPUTE WS-CREDIT-DISPONIBLE-YEN ROUNDED =
013200         PRM-CREDIT-LIMIT-YEN - PRM-CREDIT-USED-YEN.
013300
013400     IF WS-CREDIT-DISPONIBLE-YEN < ZERO
013500         MOVE ZERO TO WS-CREDIT-DISPONIBLE-YEN
013600     END-IF.
013700
013800 1000-CALCULAR-RESERVA-CREDITO-FIN.
013900     EXIT.
014000
014100*----------------------------------------------------------------*
014200*    WORKING-CAPITAL CAP (CEILING ON NEW COMMITMENTS), AND THE  *
014300*    TWO DISPONIBLE FIGURES - ONE WITH THE CREDIT LINE, ONE     *
014400*    PURE CASH ONLY.                                            *
014500*----------------------------------------------------------------*
014600 2000-CALCULAR-DISPONIBLES.
014700
014800     COMPUTE LG-WC-DISPONIBLE-YEN ROUNDED =
014900         PRM-CURRENT-CASH-YEN + WS-CREDIT-DISPONIBLE-YEN -
015000         PRM-UNCONFIRMED-COST-YEN - WS-REFUND-RESERVE-YEN -
015100         PRM-OPEN-COMMITMENTS-YEN.                                130226
015200
015300     COMPUTE WS-CAP-YEN ROUNDED =
015400         PRM-RECENT-SALES-30D-YEN * PRM-WC-CAP-RATIO.
015500
015600     COMPUTE WS-COMPROMISOS-TOT-YEN ROUNDED =
015700         PRM-OPEN-COMMITMENTS-YEN + LG-NUEVO-COSTO-YEN.           130226
015800
015900     COMPUTE WS-CASH-PURO-DISPON-YEN ROUNDED =
016000         PRM-CURRENT-CASH-YEN - PRM-UNCONFIRMED-COST-YEN -
016100         WS-REFUND-RESERVE-YEN - PRM-OPEN-COMMITMENTS-YEN.        130226
016200
016300 2000-CALCULAR-DISPONIBLES-FIN.
016400     EXIT.
016500
016600*----------------------------------------------------------------*
016700*    THE COMMITMENT CAP EXISTS TO THROTTLE RAPID EXPANSION WHEN *
016800*    THE BUSINESS MUST LEAN ON THE CREDIT LINE; IF CASH ALONE   *
016900*    FULLY COVERS THE NEW COMMITMENT, THE CAP IS NOT BINDING    *
017000*    EVEN IF IT WOULD OTHERWISE BE EXCEEDED.                    *
017100*----------------------------------------------------------------*
017200 3000-EVALUAR-VERDICTOS.
017300
017400     IF WS-COMPROMISOS-TOT-YEN NOT > WS-CAP-YEN
017500         MOVE 'Y' TO WS-CAP-OK-SW
017600     ELSE
017700         MOVE 'N' TO WS-CAP-OK-SW
017800     END-IF.
017900
018000     IF WS-CASH-PURO-DISPON-YEN NOT < LG-NUEVO-COSTO-YEN
018100         MOVE 'Y' TO WS-CASH-CUBRE-SW
018200     ELSE
018300         MOVE 'N' TO WS-CASH-CUBRE-SW
018400     END-IF.
018500
018600     MOVE WS-CAP-OK-SW TO LG-CAP-OK.
018700
018800     IF (WS-CAP-ESTA-OK OR WS-CASH-CUBRE-OK)
018900       AND LG-WC-DISPONIBLE-YEN NOT < LG-NUEVO-COSTO-YEN
019000         MOVE 'Y' TO LG-CASH-OK
019100     ELSE
019200         MOVE 'N' TO LG-CASH-OK
019300     END-IF.
019400
019500 3000-EVALUAR-VERDICTOS-FIN.
019600     EXIT.
019700
019800*----------------------------------------------------------------*
019900*    SUPPORT-DESK DIAGNOSTIC - ONLY FIRES WHEN THE RUN IS       *
020000*    STARTED WITH THE UPSI-0 SWITCH ON (JCL PARM), SO IT NEVER  *
020100*    CLUTTERS THE NORMAL BATCH LOG.  020311 SUR / TRK-2031.     *
020200*----------------------------------------------------------------*
020300 4000-VOLCAR-DIAGNOSTICO.
020400
020500     IF WS-DEBUG-ON
020600         ACCEPT WS-FECHA-AAMMDD FROM DATE
020700         DISPLAY 'GATECASH DEBUG ' WS-FECHA-SISTEMA
020800                 ' CALL#=' WS-CONTADOR-INVOCACIONES
020900                 ' WC-DISP=' LG-WC-DISPONIBLE-YEN
021000                 ' CAP=' WS-CAP-YEN
021100                 ' COMPROM=' WS-COMPROMISOS-TOT-YEN
021200                 ' CASHPURO=' WS-CASH-PURO-DISPON-YEN
021300                 ' CAPOK=' LG-CAP-OK
021400                 ' CASHOK=' LG-CASH-OK
021500     END-IF.
021600
021700 4000-VOLCAR-DIAGNOSTICO-FIN.
021800     EXIT.
021900
022000*----------------------------------------------------------------*
022100 END PROGRAM GATECASH.
