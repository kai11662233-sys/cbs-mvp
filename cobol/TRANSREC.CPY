000100******************************************************************
000200*    TRANSREC.CPY                                               *
000300*    STATE-TRANSITION-REC  -  CANDIDATE LIFECYCLE TRANSITION    *
000400*    REQUEST, STATECHK INPUT/OUTPUT (ST-VALID POPULATED).       *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    170930  SUR  ORIGINAL LAYOUT FOR CANDIDATE STATE CHECKER   *
000800******************************************************************
000900 01  WS-ENT-TRANSICION.
001000     05  ST-FROM-STATE                   PIC X(20).
001100         88  ST-FROM-CANDIDATE                VALUE 'CANDIDATE'.
001200         88  ST-FROM-DRAFT-READY              VALUE
001300                                      'DRAFT_READY'.
001400         88  ST-FROM-REJECTED                 VALUE 'REJECTED'.
001500         88  ST-FROM-EBAY-CREATED             VALUE
001600                                      'EBAY_DRAFT_CREATED'.
001700         88  ST-FROM-EBAY-FAILED              VALUE
001800                                      'EBAY_DRAFT_FAILED'.
001900     05  ST-FROM-STATE-PRESENT           PIC 9(01).
002000         88  ST-FROM-STATE-IS-PRESENT        VALUE 1.
002100         88  ST-FROM-STATE-IS-INITIAL        VALUE 0.
002200     05  ST-TO-STATE                     PIC X(20).
002300     05  ST-VALID                        PIC X(01).
002400         88  ST-TRANSITION-IS-VALID           VALUE 'Y'.
002500         88  ST-TRANSITION-IS-INVALID         VALUE 'N'.
002600     05  FILLER                          PIC X(10).
