000100******************************************************************
000200*    PRICERES.CPY                                               *
000300*    PRICING-RESULT-REC  -  ONE LINE PER CANDIDATE ON PRICEOUT  *
000400*    PLUS THE WS-SAL-TOTALES LAYOUT FOR THE TRAILING TOTALS     *
000500*    LINE (SEE WORKING-STORAGE IN PRICECLC.CBL FOR THAT FORM).  *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    110608  NBG  ORIGINAL RESULT LAYOUT                        *
000900*    081104  CLP  ADDED GATE-CASH / GATE-CAP / WC-AVAILABLE     *
001000*    150221  RAB  ADDED WARN-PRICE-LOW FLAG                     *
001100******************************************************************
001200 01  WS-SAL-RESULTADO.
001300     05  PR-CAND-ID                      PIC 9(09).
001400     05  PR-SAFE-WEIGHT-KG                PIC S9(03)V9(03)
001500                                          COMP-3.
001600     05  PR-SAFE-SIZE-TIER               PIC X(05).
001700     05  PR-FX-SAFE                      PIC S9(04)V9(04)
001800                                          COMP-3.
001900     05  PR-INTL-SHIP-YEN                PIC S9(10)V9(02)
002000                                          COMP-3.
002100     05  PR-TOTAL-COST-YEN               PIC S9(10)V9(02)
002200                                          COMP-3.
002300     05  PR-REC-SELL-USD                 PIC S9(08)V9(02)
002400                                          COMP-3.
002500     05  PR-USE-SELL-USD                 PIC S9(08)V9(02)
002600                                          COMP-3.
002700     05  PR-SELL-YEN                     PIC S9(10)V9(02)
002800                                          COMP-3.
002900     05  PR-FEES-RESERVE-YEN             PIC S9(10)V9(02)
003000                                          COMP-3.
003100     05  PR-PROFIT-YEN                   PIC S9(10)V9(02)
003200                                          COMP-3.
003300     05  PR-PROFIT-RATE                  PIC S9(01)V9(06)
003400                                          COMP-3.
003500     05  PR-GATE-PROFIT-OK               PIC X(01).
003600         88  PR-PROFIT-GATE-PASSED           VALUE 'Y'.
003700         88  PR-PROFIT-GATE-FAILED           VALUE 'N'.
003800     05  PR-WARN-PRICE-LOW               PIC X(01).
003900         88  PR-PRICE-LOW-WARNING            VALUE 'Y'.
004000     05  PR-GATE-CASH-OK                 PIC X(01).
004100         88  PR-CASH-GATE-PASSED             VALUE 'Y'.
004200     05  PR-GATE-CAP-OK                  PIC X(01).
004300         88  PR-CAP-GATE-PASSED              VALUE 'Y'.
004400     05  PR-WC-AVAILABLE-YEN             PIC S9(10)V9(02)
004500                                          COMP-3.
004600     05  FILLER                          PIC X(15).
