000100******************************************************************
000200*                                                                *
000300*    PROGRAM:  STATECHK                                         *
000400*    TITLE:    CANDIDATE LIFECYCLE STATE-TRANSITION CHECKER     *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    STATECHK.
000900 AUTHOR.        S. URQUIZA.
001000 INSTALLATION.  SOURCING OPERATIONS - BATCH SYSTEMS.
001100 DATE-WRITTEN.  09/30/1997.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400******************************************************************
001500*    CHANGE LOG                                                 *
001600*    ----------                                                 *
001700*    970930  SUR  INITIAL VERSION - FIXED TRANSITION TABLE FOR  *
001800*                 THE FIVE CANDIDATE LIFECYCLE STATES           *
001900*    981116  NBG  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD    *
002000*    050614  RGA  ADDED SELF-TRANSITION RULE (A STATE MAY       *
002100*                 ALWAYS TRANSITION TO ITSELF) PER REQ CR-2208  *
002200*    071008  CLP  ADDED RUNNING TOTALS LINE ON TRANSOUT         *
002210*    080305  NBG  FIX: GRAPH TABLE WAS MISSING FOUR VALID        *
002220*                 EDGES - DRAFT_READY TO CANDIDATE, EBAY_DRAFT_  *
002230*                 FAILED TO REJECTED, EBAY_DRAFT_FAILED TO       *
002240*                 CANDIDATE, AND EBAY_DRAFT_CREATED TO EBAY_     *
002250*                 DRAFT_FAILED (THE ONLY WAY OUT OF A CREATED    *
002260*                 DRAFT BESIDES STAYING PUT) - PER REQ CR-2560   *
002270*                 ALSO RESTATED THE TWO TABLE-SIZE COUNTS AS 77  *
002280*                 ITEMS SO THEY ARE EASY TO SPOT ON A DUMP       *
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-370.
002700 OBJECT-COMPUTER. IBM-370.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     SELECT ENT-TRANSICIONES ASSIGN TO TRANSIN
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS FS-TRANSICIONES.
003700
003800     SELECT SAL-TRANSICIONES ASSIGN TO TRANSOUT
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS FS-SALIDA.
004100
004200*----------------------------------------------------------------*
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 FD  ENT-TRANSICIONES
004700     LABEL RECORDS ARE STANDARD.
004800     COPY TRANSREC.
004900
005000 FD  SAL-TRANSICIONES
005100     LABEL RECORDS ARE STANDARD.
005200 01  WS-SAL-LINEA-GENERICA            PIC X(61).
005300
005400*----------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600
005700 01  WS-FILE-STATUS-AREA.
005800     05  FS-TRANSICIONES              PIC X(02).
005900         88  FS-TRANSICIONES-OK           VALUE '00'.
006000         88  FS-TRANSICIONES-EOF          VALUE '10'.
006100     05  FS-SALIDA                    PIC X(02).
006200         88  FS-SALIDA-OK                 VALUE '00'.
006300
006400 01  WS-FECHA-SISTEMA.
006500     05  WS-FECHA-AAMMDD              PIC 9(06).
006600 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
006700     05  WS-FECHA-AA                  PIC 9(02).
006800     05  WS-FECHA-MM                  PIC 9(02).
006900     05  WS-FECHA-DD                  PIC 9(02).
007000
007100*----------------------------------------------------------------*
007200*    THE FIXED LIFECYCLE GRAPH.  EACH ENTRY IS ONE ALLOWED      *
007300*    FROM/TO PAIR.  THE TABLE DOES NOT CARRY THE SELF-LOOPS -   *
007400*    THOSE ARE HANDLED SEPARATELY IN 2200 PER RGA'S 2005 FIX -  *
007500*    NOR THE INITIAL-TRANSITION RULE, HANDLED IN 2100.          *
007600*----------------------------------------------------------------*
007700 01  WS-TABLA-TRANSICIONES.
007800     05  WS-TRANSICION OCCURS 12 TIMES
007900             INDEXED BY IX-TRANS.
008000         10  WS-TR-DESDE              PIC X(20).
008100         10  WS-TR-HACIA              PIC X(20).
008200
008300 01  WS-INIC-TRANSICIONES.
008400     05  FILLER PIC X(20) VALUE 'CANDIDATE'.
008500     05  FILLER PIC X(20) VALUE 'DRAFT_READY'.
008600
008700     05  FILLER PIC X(20) VALUE 'CANDIDATE'.
008800     05  FILLER PIC X(20) VALUE 'REJECTED'.
008900
009000     05  FILLER PIC X(20) VALUE 'DRAFT_READY'.
009100     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_CREATED'.
009200
009300     05  FILLER PIC X(20) VALUE 'DRAFT_READY'.
009400     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_FAILED'.
009500
009600     05  FILLER PIC X(20) VALUE 'DRAFT_READY'.
009700     05  FILLER PIC X(20) VALUE 'REJECTED'.
009800
009900     05  FILLER PIC X(20) VALUE 'REJECTED'.
010000     05  FILLER PIC X(20) VALUE 'CANDIDATE'.
010100
010200     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_FAILED'.
010300     05  FILLER PIC X(20) VALUE 'DRAFT_READY'.
010400
010500     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_FAILED'.
010600     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_CREATED'.
010610*    080305 NBG - FOUR EDGES ADDED BY THE CR-2560 FIX, BELOW     *
010620     05  FILLER PIC X(20) VALUE 'DRAFT_READY'.
010630     05  FILLER PIC X(20) VALUE 'CANDIDATE'.
010640
010650     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_FAILED'.
010660     05  FILLER PIC X(20) VALUE 'REJECTED'.
010670
010680     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_FAILED'.
010690     05  FILLER PIC X(20) VALUE 'CANDIDATE'.
010695
010696     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_CREATED'.
010698     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_FAILED'.
010700
010800 01  WS-INIC-TRANSICIONES-R REDEFINES WS-INIC-TRANSICIONES.
010900     05  WS-IT-PAR OCCURS 12 TIMES.
011000         10  WS-IT-DESDE              PIC X(20).
011100         10  WS-IT-HACIA              PIC X(20).
011200
011300*----------------------------------------------------------------*
011400*    A SECOND SMALL TABLE LISTS EVERY STATE NAME THE GRAPH      *
011500*    KNOWS ABOUT, SO THE SELF-TRANSITION RULE CAN CONFIRM THE   *
011600*    STATE IS REAL BEFORE ALLOWING IT TO LOOP TO ITSELF.        *
011700*----------------------------------------------------------------*
011800 01  WS-TABLA-ESTADOS-VALIDOS.
011900     05  WS-ESTADO-VALIDO              PIC X(20)
012000             OCCURS 5 TIMES
012100             INDEXED BY IX-ESTADO.
012200
012300 01  WS-INIC-ESTADOS-VALIDOS.
012400     05  FILLER PIC X(20) VALUE 'CANDIDATE'.
012500     05  FILLER PIC X(20) VALUE 'DRAFT_READY'.
012600     05  FILLER PIC X(20) VALUE 'REJECTED'.
012700     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_CREATED'.
012800     05  FILLER PIC X(20) VALUE 'EBAY_DRAFT_FAILED'.
012900
013000 01  WS-INIC-ESTADOS-VALIDOS-R
013100         REDEFINES WS-INIC-ESTADOS-VALIDOS.
013200     05  WS-IE-NOMBRE OCCURS 5 TIMES  PIC X(20).
013300
013400*----------------------------------------------------------------*
013450*    080305 NBG - TABLE-SIZE CONSTANTS PULLED OUT AS 77 ITEMS   *
013460*    SO THE GRAPH AND VALID-STATE COUNTS ARE EASY TO SPOT AND   *
013470*    BUMP THE NEXT TIME SOMEONE ADDS A STATE OR AN EDGE.        *
013480 77  WS-CANT-TRANS                    PIC S9(03) COMP             080305
013490                                       VALUE 12.
013495 77  WS-CANT-ESTADOS                  PIC S9(03) COMP             080305
013497                                       VALUE 5.
013500 01  WS-CALC-TRANSICION.
014000     05  WS-ENCONTRO-PAR              PIC X(01).
014100         88  WS-SI-ENCONTRO-PAR           VALUE 'Y'.
014200     05  WS-ENCONTRO-ESTADO           PIC X(01).
014300         88  WS-SI-ENCONTRO-ESTADO        VALUE 'Y'.
014350     05  FILLER                       PIC X(04).
014400
014500 01  WS-TOTALES-CORRIDA.
014600     05  WS-TOT-TRANSICIONES          PIC S9(07) COMP
014700                                       VALUE ZERO.
014800     05  WS-TOT-INVALIDAS             PIC S9(07) COMP
014900                                       VALUE ZERO.
014950     05  FILLER                       PIC X(04).
015000
015100 01  WS-SAL-TOTALES.
015200     05  FILLER                       PIC X(14)
015300                                       VALUE 'STATECK-TOTALS'.
015400     05  FILLER                       PIC X(02) VALUE SPACES.
015500     05  WS-TOT-SAL-TRANS             PIC ZZZ,ZZ9.
015600     05  FILLER                       PIC X(02) VALUE SPACES.
015700     05  WS-TOT-SAL-INVALIDAS         PIC ZZZ,ZZ9.
015800     05  FILLER                       PIC X(11) VALUE SPACES.
015900
016000 01  WS-SAL-LINEA-GENERICA-R REDEFINES WS-SAL-LINEA-GENERICA.
016100     05  WS-SAL-LINEA-CHECK           PIC X(01).
016200     05  FILLER                       PIC X(60).
016300
016400*----------------------------------------------------------------*
016500 PROCEDURE DIVISION.
016600*----------------------------------------------------------------*
016700
016800     PERFORM 1000-INICIAR-PROGRAMA
016900        THRU 1000-INICIAR-PROGRAMA-FIN.
017000
017100     PERFORM 2000-PROCESAR-TRANSICION
017200        THRU 2000-PROCESAR-TRANSICION-FIN
017300       UNTIL FS-TRANSICIONES-EOF.
017400
017500     PERFORM 3000-FINALIZAR-PROGRAMA
017600        THRU 3000-FINALIZAR-PROGRAMA-FIN.
017700
017800     STOP RUN.
017900
018000*----------------------------------------------------------------*
018100 1000-INICIAR-PROGRAMA.
018200
018300     ACCEPT WS-FECHA-AAMMDD FROM DATE.
018400     DISPLAY 'STATECHK - STATE CHECK RUN - ' WS-FECHA-SISTEMA.
018500
018600     MOVE WS-INIC-TRANSICIONES TO WS-TABLA-TRANSICIONES.
018700     MOVE WS-INIC-ESTADOS-VALIDOS TO WS-TABLA-ESTADOS-VALIDOS.
018800
018900     OPEN INPUT  ENT-TRANSICIONES.
019000     IF NOT FS-TRANSICIONES-OK
019100         DISPLAY 'ERROR AL ABRIR TRANSIN - STATUS '
019200                 FS-TRANSICIONES
019300         STOP RUN
019400     END-IF.
019500
019600     OPEN OUTPUT SAL-TRANSICIONES.
019700     IF NOT FS-SALIDA-OK
019800         DISPLAY 'ERROR AL ABRIR TRANSOUT - STATUS ' FS-SALIDA
019900         STOP RUN
020000     END-IF.
020100
020200     PERFORM 1500-LEER-PRIMER-REGISTRO
020300        THRU 1500-LEER-PRIMER-REGISTRO-FIN.
020400
020500 1000-INICIAR-PROGRAMA-FIN.
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900 1500-LEER-PRIMER-REGISTRO.
021000
021100     READ ENT-TRANSICIONES.
021200     IF FS-TRANSICIONES-OK OR FS-TRANSICIONES-EOF
021300         CONTINUE
021400     ELSE
021500         DISPLAY 'ERROR AL LEER TRANSIN - STATUS '
021600                 FS-TRANSICIONES
021700         STOP RUN
021800     END-IF.
021900
022000 1500-LEER-PRIMER-REGISTRO-FIN.
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400 2000-PROCESAR-TRANSICION.
022500
022600     PERFORM 2100-EVALUAR-TRANSICION
022700        THRU 2100-EVALUAR-TRANSICION-FIN.
022800
022900     PERFORM 2800-GRABAR-RESULTADO
023000        THRU 2800-GRABAR-RESULTADO-FIN.
023100
023200     PERFORM 2900-ACUMULAR-TOTALES
023300        THRU 2900-ACUMULAR-TOTALES-FIN.
023400
023500     PERFORM 2950-LEER-SIGUIENTE-REGISTRO
023600        THRU 2950-LEER-SIGUIENTE-REGISTRO-FIN.
023700
023800 2000-PROCESAR-TRANSICION-FIN.
023900     EXIT.
024000
024100*----------------------------------------------------------------*
024200*    THREE CASES, IN ORDER - AN INITIAL TRANSITION (NO FROM-    *
024300*    STATE) IS VALID ONLY INTO CANDIDATE; A STATE MAY ALWAYS    *
024400*    TRANSITION TO ITSELF PROVIDED THE STATE NAME IS ONE WE     *
024500*    RECOGNIZE (RGA CR-2208); OTHERWISE THE PAIR MUST APPEAR IN *
024600*    THE FIXED GRAPH TABLE.                                     *
024700*----------------------------------------------------------------*
024800 2100-EVALUAR-TRANSICION.
024900
025000     MOVE 'N' TO ST-VALID.
025100
025200     IF ST-FROM-STATE-IS-INITIAL
025300         PERFORM 2110-EVALUAR-TRANSICION-INICIAL
025400            THRU 2110-EVALUAR-TRANSICION-INICIAL-FIN
025500     ELSE
025600         IF ST-FROM-STATE = ST-TO-STATE                           050614
025700             PERFORM 2120-EVALUAR-AUTOTRANSICION
025800                THRU 2120-EVALUAR-AUTOTRANSICION-FIN
025900         ELSE
026000             PERFORM 2130-BUSCAR-EN-TABLA
026100                THRU 2130-BUSCAR-EN-TABLA-FIN
026200         END-IF
026300     END-IF.
026400
026500 2100-EVALUAR-TRANSICION-FIN.
026600     EXIT.
026700
026800 2110-EVALUAR-TRANSICION-INICIAL.
026900
027000     IF ST-TO-STATE = 'CANDIDATE'
027100         MOVE 'Y' TO ST-VALID
027200     END-IF.
027300
027400 2110-EVALUAR-TRANSICION-INICIAL-FIN.
027500     EXIT.
027600
027700 2120-EVALUAR-AUTOTRANSICION.                                     050614
027800
027900     MOVE 'N' TO WS-ENCONTRO-ESTADO.
028000
028100     PERFORM 2121-PROBAR-UN-ESTADO
028200        THRU 2121-PROBAR-UN-ESTADO-FIN
028300       VARYING IX-ESTADO FROM 1 BY 1
028400         UNTIL IX-ESTADO > WS-CANT-ESTADOS.
028500
028600     IF WS-SI-ENCONTRO-ESTADO
028700         MOVE 'Y' TO ST-VALID
028800     END-IF.
028900
029000 2120-EVALUAR-AUTOTRANSICION-FIN.
029100     EXIT.
029200
029300 2121-PROBAR-UN-ESTADO.
029400
029500     IF ST-FROM-STATE = WS-ESTADO-VALIDO (IX-ESTADO)
029600         MOVE 'Y' TO WS-ENCONTRO-ESTADO
029700     END-IF.
029800
029900 2121-PROBAR-UN-ESTADO-FIN.
030000     EXIT.
030100
030200 2130-BUSCAR-EN-TABLA.
030300
030400     MOVE 'N' TO WS-ENCONTRO-PAR.
030500
030600     PERFORM 2131-PROBAR-UN-PAR
030700        THRU 2131-PROBAR-UN-PAR-FIN
030800       VARYING IX-TRANS FROM 1 BY 1
030900         UNTIL IX-TRANS > WS-CANT-TRANS.
031000
031100     IF WS-SI-ENCONTRO-PAR
031200         MOVE 'Y' TO ST-VALID
031300     END-IF.
031400
031500 2130-BUSCAR-EN-TABLA-FIN.
031600     EXIT.
031700
031800 2131-PROBAR-UN-PAR.
031900
032000     IF ST-FROM-STATE = WS-TR-DESDE (IX-TRANS)
032100       AND ST-TO-STATE = WS-TR-HACIA (IX-TRANS)
032200         MOVE 'Y' TO WS-ENCONTRO-PAR
032300     END-IF.
032400
032500 2131-PROBAR-UN-PAR-FIN.
032600     EXIT.
032700
032800*----------------------------------------------------------------*
032900 2800-GRABAR-RESULTADO.
033000
033100     MOVE WS-ENT-TRANSICION TO WS-SAL-LINEA-GENERICA.
033200     WRITE WS-SAL-LINEA-GENERICA.
033300
033400 2800-GRABAR-RESULTADO-FIN.
033500     EXIT.
033600
033700*----------------------------------------------------------------*
033800 2900-ACUMULAR-TOTALES.
033900
034000     ADD 1 TO WS-TOT-TRANSICIONES.
034100     IF ST-TRANSITION-IS-INVALID
034200         ADD 1 TO WS-TOT-INVALIDAS
034300     END-IF.
034400
034500 2900-ACUMULAR-TOTALES-FIN.
034600     EXIT.
034700
034800*----------------------------------------------------------------*
034900 2950-LEER-SIGUIENTE-REGISTRO.
035000
035100     READ ENT-TRANSICIONES.
035200     IF FS-TRANSICIONES-OK OR FS-TRANSICIONES-EOF
035300         CONTINUE
035400     ELSE
035500         DISPLAY 'ERROR AL LEER TRANSIN - STATUS '
035600                 FS-TRANSICIONES
035700         STOP RUN
035800     END-IF.
035900
036000 2950-LEER-SIGUIENTE-REGISTRO-FIN.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400 3000-FINALIZAR-PROGRAMA.
036500
036600     MOVE WS-TOT-TRANSICIONES TO WS-TOT-SAL-TRANS.
036700     MOVE WS-TOT-INVALIDAS    TO WS-TOT-SAL-INVALIDAS.
036800     MOVE WS-SAL-TOTALES      TO WS-SAL-LINEA-GENERICA.
036900     WRITE WS-SAL-LINEA-GENERICA.
037000
037100     CLOSE ENT-TRANSICIONES SAL-TRANSICIONES.
037200
037300     DISPLAY 'STATECHK - TRANSICIONES:  ' WS-TOT-TRANSICIONES.
037400     DISPLAY 'STATECHK - INVALIDAS:     ' WS-TOT-INVALIDAS.
037500
037600 3000-FINALIZAR-PROGRAMA-FIN.
037700     EXIT.
037800
037900*----------------------------------------------------------------*
038000 END PROGRAM STATECHK.
