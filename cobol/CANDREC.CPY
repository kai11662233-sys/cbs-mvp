000100******************************************************************
000200*    CANDREC.CPY                                                *
000300*    CANDIDATE-REC  -  SOURCING CANDIDATE / PRICING CALC INPUT  *
000400*    ONE RECORD PER LINE OF THE CANDIN FEED (LINE SEQUENTIAL).  *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    970604  RAB  ORIGINAL LAYOUT FOR CANDIN FEED (REQ 4471)    *
000800*    981130  NBG  Y2K - NO DATE FIELDS ON THIS RECORD, NO-OP    *
000900*    050317  RGA  ADDED CAND-STATE FOR LIFECYCLE TRACKING       *
001000******************************************************************
001100 01  WS-ENT-CANDIDATO.
001200     05  CAND-ID                         PIC 9(09).
001300     05  CAND-SOURCE-PRICE-YEN           PIC S9(10)V9(02)
001400                                          COMP-3.
001500     05  CAND-WEIGHT-KG                  PIC S9(03)V9(03)
001600                                          COMP-3.
001700     05  CAND-WEIGHT-PRESENT             PIC 9(01).
001800         88  CAND-WEIGHT-IS-PRESENT          VALUE 1.
001900         88  CAND-WEIGHT-IS-ABSENT           VALUE 0.
002000     05  CAND-SIZE-TIER                  PIC X(05).
002100     05  CAND-FX-RATE                    PIC S9(04)V9(04)
002200                                          COMP-3.
002300     05  CAND-TARGET-SELL-USD            PIC S9(08)V9(02)
002400                                          COMP-3.
002500     05  CAND-TARGET-SELL-PRESENT        PIC 9(01).
002600         88  CAND-TARGET-IS-PRESENT          VALUE 1.
002700         88  CAND-TARGET-IS-ABSENT           VALUE 0.
002800     05  CAND-STATE                      PIC X(20).
002900         88  CAND-STATE-CANDIDATE            VALUE 'CANDIDATE'.
003000         88  CAND-STATE-DRAFT-READY          VALUE 'DRAFT_READY'.
003100         88  CAND-STATE-REJECTED             VALUE 'REJECTED'.
003200         88  CAND-STATE-EBAY-CREATED         VALUE
003300                                      'EBAY_DRAFT_CREATED'.
003400         88  CAND-STATE-EBAY-FAILED          VALUE
003500                                      'EBAY_DRAFT_FAILED'.
003600     05  FILLER                          PIC X(10).
