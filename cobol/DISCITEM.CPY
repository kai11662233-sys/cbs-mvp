000100******************************************************************
000200*    DISCITEM.CPY                                               *
000300*    DISCOVERY-ITEM-REC  -  SOURCING LISTING SCORING RECORD.    *
000400*    SAME LAYOUT ON DISCIN (SCORES BLANK) AND DISCOUT (SCORES   *
000500*    POPULATED) - THE SCORING PASS REWRITES THE SAME RECORD.    *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    130226  SUR  ORIGINAL LAYOUT FOR DISCOVERY FEED SCORING    *
000900*    160715  NBG  ADDED RISK-FLAG-COUNT OUTPUT FIELD            *
001000******************************************************************
001100 01  WS-ENT-DESCUBRIMIENTO.
001200     05  DI-ID                           PIC 9(09).
001300     05  DI-SOURCE-TYPE                  PIC X(08).
001400         88  DI-SOURCE-OFFICIAL               VALUE 'OFFICIAL'.
001500         88  DI-SOURCE-RETAIL                 VALUE 'RETAIL'.
001600         88  DI-SOURCE-MALL                   VALUE 'MALL'.
001700         88  DI-SOURCE-AMAZON                 VALUE 'AMAZON'.
001800         88  DI-SOURCE-C2C                    VALUE 'C2C'.
001900         88  DI-SOURCE-OTHER                  VALUE 'OTHER'.
002000     05  DI-CONDITION                    PIC X(07).
002100         88  DI-CONDITION-NEW                 VALUE 'NEW'.
002200         88  DI-CONDITION-USED                VALUE 'USED'.
002300         88  DI-CONDITION-UNKNOWN             VALUE 'UNKNOWN'.
002400     05  DI-CATEGORY-HINT                PIC X(60).
002500     05  DI-PRICE-YEN                    PIC S9(10)V9(02)
002600                                          COMP-3.
002700     05  DI-PREV-PRICE-YEN               PIC S9(10)V9(02)
002800                                          COMP-3.
002900     05  DI-PREV-PRICE-PRESENT           PIC 9(01).
003000         88  DI-PREV-PRICE-IS-PRESENT        VALUE 1.
003100     05  DI-HOURS-SINCE-CHECK            PIC S9(06) COMP-3.
003200     05  DI-PROFIT-RATE                  PIC S9(01)V9(06)
003300                                          COMP-3.
003400     05  DI-GATE-PROFIT-OK               PIC X(01).
003500         88  DI-PROFIT-GATE-PASSED           VALUE 'Y'.
003600     05  DI-GATE-CASH-OK                 PIC X(01).
003700         88  DI-CASH-GATE-PASSED             VALUE 'Y'.
003800     05  DI-SAFETY-SCORE                 PIC S9(03) COMP-3.
003900     05  DI-PROFIT-SCORE                 PIC S9(03) COMP-3.
004000     05  DI-FRESHNESS-SCORE              PIC S9(03) COMP-3.
004100     05  DI-OVERALL-SCORE                PIC S9(03) COMP-3.
004200     05  DI-RISK-FLAG-COUNT              PIC S9(02) COMP-3.
004300     05  FILLER                          PIC X(12).
