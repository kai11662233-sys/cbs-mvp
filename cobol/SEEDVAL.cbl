000100******************************************************************
000200*                                                                *
000300*    PROGRAM:  SEEDVAL                                          *
000400*    TITLE:    INBOUND LISTING SEED VALIDATION AND URL          *
000500*              NORMALIZATION BATCH                              *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    SEEDVAL.
001000 AUTHOR.        N. BERGARA.
001100 INSTALLATION.  SOURCING OPERATIONS - BATCH SYSTEMS.
001200 DATE-WRITTEN.  07/15/1991.
001300 DATE-COMPILED.
001400 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    ----------                                                 *
001800*    910715  NBG  INITIAL VERSION - REQUIRED-FIELD AND RANGE    *
001900*                 CHECKS ONLY                                   *
002000*    930919  RAB  ADDED NG-KEYWORD SCAN AGAINST JUNK/AS-IS/     *
002100*                 PARTS-ONLY LISTING PHRASES (REQ CR-1140)      *
002200*    981116  NBG  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD    *
002300*    170930  SUR  ADDED URL NORMALIZATION (SCHEME, HOST CASE,   *
002400*                 QUERY/FRAGMENT STRIP, TRAILING SLASH) AND     *
002500*                 GARBLED-TITLE SOFT WARNING (REQ CR-3655)      *
002600*    160212  CLP  RAN THE KEYWORD LIST BY THE JP SOURCING DESK, *
002700*                 ADDED THEIR FIVE TERMS ALONGSIDE OURS         *
002800*    071008  CLP  ADDED RUNNING TOTALS LINE ON SEEDOUT          *
002810*    180307  NBG  RESTATED THE PATH-LENGTH WORK FIELD AS A 77   *
002820*                 ITEM, SAME SHOP HABIT AS THE OLD CARD-        *
002830*                 STATEMENT BATCH                               *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     SELECT ENT-SEMILLAS ASSIGN TO SEEDIN
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS FS-SEMILLAS.
004300
004400     SELECT SAL-VALIDACIONES ASSIGN TO SEEDOUT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-SALIDA.
004700
004800*----------------------------------------------------------------*
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  ENT-SEMILLAS
005300     LABEL RECORDS ARE STANDARD.
005400     COPY SEEDREC.
005500
005600 FD  SAL-VALIDACIONES
005700     LABEL RECORDS ARE STANDARD.
005800 01  WS-SAL-LINEA-GENERICA            PIC X(220).
005900
006000*----------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200
006300 01  WS-FILE-STATUS-AREA.
006400     05  FS-SEMILLAS                  PIC X(02).
006500         88  FS-SEMILLAS-OK               VALUE '00'.
006600         88  FS-SEMILLAS-EOF               VALUE '10'.
006700     05  FS-SALIDA                    PIC X(02).
006800         88  FS-SALIDA-OK                 VALUE '00'.
006900
007000 01  WS-FECHA-SISTEMA.
007100     05  WS-FECHA-AAMMDD              PIC 9(06).
007200 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
007300     05  WS-FECHA-AA                  PIC 9(02).
007400     05  WS-FECHA-MM                  PIC 9(02).
007500     05  WS-FECHA-DD                  PIC 9(02).
007600
007700     COPY VALDRES.
007800
007900*----------------------------------------------------------------*
008000*    NG-PHRASE TABLE.  SEVEN HOUSE PHRASES IN ENGLISH, AND THE  *
008100*    SEVEN EQUIVALENTS THE JP SOURCING DESK GAVE US.  160212    *
008200*    CLP.  COMPARED AS RAW BYTES AGAINST AN UPPERCASED COPY OF  *
008300*    THE TITLE - UPPERCASING DOES NOT TOUCH THE MULTI-BYTE      *
008400*    JAPANESE TEXT SO BOTH HALVES OF THE TABLE WORK TOGETHER.   *
008500*----------------------------------------------------------------*
008600 01  WS-TABLA-FRASES-NG.
008700     05  WS-FRASE-NG OCCURS 14 TIMES
008800             INDEXED BY IX-FRASE.
008900         10  WS-FNG-TEXTO             PIC X(24).
009000         10  WS-FNG-LARGO             PIC S9(02) COMP.
009100
009200 01  WS-INIC-FRASES-NG.
009300     05  FILLER PIC X(24) VALUE 'JUNK'.
009400     05  FILLER PIC X(24) VALUE 'AS-IS'.
009500     05  FILLER PIC X(24) VALUE 'UNKNOWN CONDITION'.
009600     05  FILLER PIC X(24) VALUE 'PARTS ONLY'.
009700     05  FILLER PIC X(24) VALUE 'POWERED ON ONLY'.
009800     05  FILLER PIC X(24) VALUE 'BROKEN'.
009900     05  FILLER PIC X(24) VALUE 'NO RETURNS'.
010000     05  FILLER PIC X(24) VALUE 'ジャンク'.
010100     05  FILLER PIC X(24) VALUE '現状渡し'.
010200     05  FILLER PIC X(24) VALUE '状態不明'.
010300     05  FILLER PIC X(24) VALUE '部品取り'.
010400     05  FILLER PIC X(24) VALUE '通電のみ'.
010500     05  FILLER PIC X(24) VALUE '故障'.
010600     05  FILLER PIC X(24) VALUE '返品不可'.
010700
010800 01  WS-INIC-FRASES-NG-R REDEFINES WS-INIC-FRASES-NG.
010900     05  WS-FNG-TEXTO-INIC OCCURS 14 TIMES PIC X(24).
011000
011100 01  WS-TITULO-MAYUS                  PIC X(120).
011200 01  WS-TITULO-CARACTERES REDEFINES WS-TITULO-MAYUS.
011300     05  WS-TIT-CAR OCCURS 120 TIMES  PIC X(01).
011400
011500*----------------------------------------------------------------*
011600*    WORK AREAS FOR THE URL NORMALIZATION ROUTINE.              *
011700*----------------------------------------------------------------*
011800 01  WS-URL-TRABAJO                   PIC X(200).
011900 01  WS-URL-MAYUS                     PIC X(200).
012000 01  WS-URL-CALC.
012100     05  WS-URL-LARGO                 PIC S9(03) COMP.
012200     05  WS-POS-ESQUEMA               PIC S9(03) COMP.
012300     05  WS-POS-SCAN                  PIC S9(03) COMP.
012400     05  WS-POS-REL                   PIC S9(03) COMP.
012500     05  WS-POS-COLON                 PIC S9(03) COMP.
012600     05  WS-POS-PATH-FIN              PIC S9(03) COMP.
012700     05  WS-RESTO-INICIO              PIC S9(03) COMP.
012800     05  WS-RESTO-LARGO               PIC S9(03) COMP.
012900     05  WS-HOSTPORT-LARGO            PIC S9(03) COMP.
013000     05  WS-HOST-LARGO                PIC S9(03) COMP.
013100     05  WS-URL-PARSEABLE             PIC X(01).
013200         88  WS-URL-SI-PARSEABLE          VALUE 'Y'.
013250     05  FILLER                       PIC X(04).
013300
013400 01  WS-ESQUEMA-TEXTO                 PIC X(08).
013500 01  WS-HOSTPORT-TEXTO                PIC X(200).
013600 01  WS-HOST-TEXTO                    PIC X(200).
013700 01  WS-PUERTO-TEXTO                  PIC X(06).
013800 01  WS-PATH-TEXTO                    PIC X(200).
013810*    180307 NBG - PATH LENGTH RESTATED AS A 77 ITEM, SAME AS     *
013820*    THE OLD INSERTION-SORT WORK FIELDS ON THE CARD-STATEMENT    *
013830*    BATCH THIS PROGRAM WAS SPLIT FROM.                          *
013900 77  WS-PATH-LARGO                    PIC S9(03) COMP             180307.
014000 01  WS-URL-NORMALIZADA               PIC X(200).
014100
014200*----------------------------------------------------------------*
014300 01  WS-CALC-VALIDACION.
014400     05  WS-ERRORES                   PIC S9(02) COMP.
014500     05  WS-AVISOS                    PIC S9(02) COMP.
014600     05  WS-NG-CONTADOR               PIC S9(02) COMP.
014700     05  WS-CORRIDA-GARABATO          PIC S9(03) COMP.
014800     05  WS-ENCONTRO-GARABATO         PIC X(01).
014900         88  WS-SI-HAY-GARABATO           VALUE 'Y'.
014950     05  FILLER                       PIC X(04).
015000
015100 01  WS-TOTALES-CORRIDA.
015200     05  WS-TOT-SEMILLAS              PIC S9(07) COMP
015300                                       VALUE ZERO.
015400     05  WS-TOT-APROBADAS             PIC S9(07) COMP
015500                                       VALUE ZERO.
015600     05  WS-TOT-RECHAZADAS            PIC S9(07) COMP
015700                                       VALUE ZERO.
015800     05  WS-TOT-NG-KEYWORD            PIC S9(07) COMP
015900                                       VALUE ZERO.
015950     05  FILLER                       PIC X(04).
016000
016100 01  WS-SAL-TOTALES.
016200     05  FILLER                       PIC X(14)
016300                                       VALUE 'VALIDAT-TOTALS'.
016400     05  FILLER                       PIC X(02) VALUE SPACES.
016500     05  WS-TOT-SAL-SEMILLAS          PIC ZZZ,ZZ9.
016600     05  FILLER                       PIC X(02) VALUE SPACES.
016700     05  WS-TOT-SAL-APROBADAS         PIC ZZZ,ZZ9.
016800     05  FILLER                       PIC X(02) VALUE SPACES.
016900     05  WS-TOT-SAL-RECHAZADAS        PIC ZZZ,ZZ9.
017000     05  FILLER                       PIC X(02) VALUE SPACES.
017100     05  WS-TOT-SAL-NG                PIC ZZZ,ZZ9.
017200     05  FILLER                       PIC X(170) VALUE SPACES.
017300
017400 01  WS-SAL-LINEA-GENERICA-R REDEFINES WS-SAL-LINEA-GENERICA.
017500     05  WS-SAL-LINEA-CHECK           PIC X(01).
017600     05  FILLER                       PIC X(219).
017700
017800*----------------------------------------------------------------*
017900 PROCEDURE DIVISION.
018000*----------------------------------------------------------------*
018100
018200     PERFORM 1000-INICIAR-PROGRAMA
018300        THRU 1000-INICIAR-PROGRAMA-FIN.
018400
018500     PERFORM 2000-PROCESAR-SEMILLA
018600        THRU 2000-PROCESAR-SEMILLA-FIN
018700       UNTIL FS-SEMILLAS-EOF.
018800
018900     PERFORM 3000-FINALIZAR-PROGRAMA
019000        THRU 3000-FINALIZAR-PROGRAMA-FIN.
019100
019200     STOP RUN.
019300
019400*----------------------------------------------------------------*
019500 1000-INICIAR-PROGRAMA.
019600
019700     ACCEPT WS-FECHA-AAMMDD FROM DATE.
019800     DISPLAY 'SEEDVAL - VALIDATION RUN - ' WS-FECHA-SISTEMA.
019900
020000     MOVE WS-INIC-FRASES-NG TO WS-TABLA-FRASES-NG.
020100
020200     PERFORM 1100-CARGAR-LARGOS-FRASE
020300        THRU 1100-CARGAR-LARGOS-FRASE-FIN
020400       VARYING IX-FRASE FROM 1 BY 1
020500         UNTIL IX-FRASE > 14.
020600
020700     OPEN INPUT  ENT-SEMILLAS.
020800     IF NOT FS-SEMILLAS-OK
020900         DISPLAY 'ERROR AL ABRIR SEEDIN - STATUS ' FS-SEMILLAS
021000         STOP RUN
021100     END-IF.
021200
021300     OPEN OUTPUT SAL-VALIDACIONES.
021400     IF NOT FS-SALIDA-OK
021500         DISPLAY 'ERROR AL ABRIR SEEDOUT - STATUS ' FS-SALIDA
021600         STOP RUN
021700     END-IF.
021800
021900     PERFORM 1500-LEER-PRIMER-SEMILLA
022000        THRU 1500-LEER-PRIMER-SEMILLA-FIN.
022100
022200 1000-INICIAR-PROGRAMA-FIN.
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600 1100-CARGAR-LARGOS-FRASE.
022700
022800     EVALUATE IX-FRASE
022900         WHEN 1   MOVE 4  TO WS-FNG-LARGO (IX-FRASE)
023000         WHEN 2   MOVE 5  TO WS-FNG-LARGO (IX-FRASE)
023100         WHEN 3   MOVE 17 TO WS-FNG-LARGO (IX-FRASE)
023200         WHEN 4   MOVE 10 TO WS-FNG-LARGO (IX-FRASE)
023300         WHEN 5   MOVE 15 TO WS-FNG-LARGO (IX-FRASE)
023400         WHEN 6   MOVE 6  TO WS-FNG-LARGO (IX-FRASE)
023500         WHEN 7   MOVE 10 TO WS-FNG-LARGO (IX-FRASE)
023600         WHEN 8   MOVE 12 TO WS-FNG-LARGO (IX-FRASE)
023700         WHEN 9   MOVE 12 TO WS-FNG-LARGO (IX-FRASE)
023800         WHEN 10  MOVE 12 TO WS-FNG-LARGO (IX-FRASE)
023900         WHEN 11  MOVE 12 TO WS-FNG-LARGO (IX-FRASE)
024000         WHEN 12  MOVE 12 TO WS-FNG-LARGO (IX-FRASE)
024100         WHEN 13  MOVE 6  TO WS-FNG-LARGO (IX-FRASE)
024200         WHEN 14  MOVE 12 TO WS-FNG-LARGO (IX-FRASE)
024300     END-EVALUATE.
024400
024500 1100-CARGAR-LARGOS-FRASE-FIN.
024600     EXIT.
024700
024800*----------------------------------------------------------------*
024900 1500-LEER-PRIMER-SEMILLA.
025000
025100     READ ENT-SEMILLAS.
025200     IF FS-SEMILLAS-OK OR FS-SEMILLAS-EOF
025300         CONTINUE
025400     ELSE
025500         DISPLAY 'ERROR AL LEER SEEDIN - STATUS ' FS-SEMILLAS
025600         STOP RUN
025700     END-IF.
025800
025900 1500-LEER-PRIMER-SEMILLA-FIN.
026000     EXIT.
026100
026200*----------------------------------------------------------------*
026300 2000-PROCESAR-SEMILLA.
026400
026500     MOVE ZERO TO WS-ERRORES WS-AVISOS WS-NG-CONTADOR.
026600     MOVE SPACES TO WS-SAL-VALIDACION.
026700
026800     PERFORM 2100-VALIDAR-CAMPOS-REQUERIDOS
026900        THRU 2100-VALIDAR-CAMPOS-REQUERIDOS-FIN.
027000
027100     PERFORM 2200-VALIDAR-RANGOS
027200        THRU 2200-VALIDAR-RANGOS-FIN.
027300
027400     PERFORM 2300-DETECTAR-TITULO-GARABATO
027500        THRU 2300-DETECTAR-TITULO-GARABATO-FIN.
027600
027700     PERFORM 2400-DETECTAR-FRASE-NG
027800        THRU 2400-DETECTAR-FRASE-NG-FIN.
027900
028000     PERFORM 2500-NORMALIZAR-URL
028100        THRU 2500-NORMALIZAR-URL-FIN.
028200
028300     PERFORM 2700-FIJAR-VEREDICTO
028400        THRU 2700-FIJAR-VEREDICTO-FIN.
028500
028600     PERFORM 2800-GRABAR-RESULTADO
028700        THRU 2800-GRABAR-RESULTADO-FIN.
028800
028900     PERFORM 2900-ACUMULAR-TOTALES
029000        THRU 2900-ACUMULAR-TOTALES-FIN.
029100
029200     PERFORM 2950-LEER-SIGUIENTE-SEMILLA
029300        THRU 2950-LEER-SIGUIENTE-SEMILLA-FIN.
029400
029500 2000-PROCESAR-SEMILLA-FIN.
029600     EXIT.
029700
029800*----------------------------------------------------------------*
029900 2100-VALIDAR-CAMPOS-REQUERIDOS.
030000
030100     IF SD-SOURCE-URL = SPACES
030200         ADD 1 TO WS-ERRORES
030300     END-IF.
030400
030500     IF NOT SD-PRICE-IS-PRESENT
030600         ADD 1 TO WS-ERRORES
030700     END-IF.
030800
030900     IF SD-TITLE = SPACES
031000         ADD 1 TO WS-ERRORES
031100     END-IF.
031200
031300 2100-VALIDAR-CAMPOS-REQUERIDOS-FIN.
031400     EXIT.
031500
031600*----------------------------------------------------------------*
031700 2200-VALIDAR-RANGOS.
031800
031900     IF SD-PRICE-IS-PRESENT AND SD-PRICE-YEN NOT > ZERO
032000         ADD 1 TO WS-ERRORES
032100     END-IF.
032200
032300     IF SD-WEIGHT-IS-PRESENT AND SD-WEIGHT-KG < ZERO
032400         ADD 1 TO WS-ERRORES
032500     END-IF.
032600
032700 2200-VALIDAR-RANGOS-FIN.
032800     EXIT.
032900
033000*----------------------------------------------------------------*
033100*    GARBLED-TITLE WARNING - THREE OR MORE CONSECUTIVE '?'      *
033200*    CHARACTERS.  CATCHES THE COMMON PUNCTUATION-MANGLE CASE    *
033300*    SEEN OFF THE OVERSEAS FEEDS; THE REPLACEMENT-CHARACTER AND *
033400*    WHITE-SQUARE MOJIBAKE MARKERS ARE CHECKED THE SAME WAY     *
033500*    BUT THE RARE MIXED-CHARACTER RUN IS NOT CHASED HERE - SUR  *
033600*    LOOKED AT IT IN 2017 AND THE VOLUME DID NOT JUSTIFY IT.    *
033700*----------------------------------------------------------------*
033800 2300-DETECTAR-TITULO-GARABATO.
033900
034000     MOVE SD-TITLE TO WS-TITULO-MAYUS.
034100     MOVE 'N' TO WS-ENCONTRO-GARABATO.
034200
034300     PERFORM 2310-BUSCAR-CORRIDA
034400        THRU 2310-BUSCAR-CORRIDA-FIN
034500       VARYING WS-POS-SCAN FROM 1 BY 1
034600         UNTIL WS-POS-SCAN > 118
034700            OR WS-SI-HAY-GARABATO.
034800
034900     IF WS-SI-HAY-GARABATO
035000         ADD 1 TO WS-AVISOS
035100     END-IF.
035200
035300 2300-DETECTAR-TITULO-GARABATO-FIN.
035400     EXIT.
035500
035600 2310-BUSCAR-CORRIDA.
035700
035800     IF WS-TIT-CAR (WS-POS-SCAN)     = '?'
035900        AND WS-TIT-CAR (WS-POS-SCAN + 1) = '?'
036000        AND WS-TIT-CAR (WS-POS-SCAN + 2) = '?'
036100         MOVE 'Y' TO WS-ENCONTRO-GARABATO
036200     END-IF.
036300
036400     IF WS-TITULO-MAYUS (WS-POS-SCAN : 9) =
036500             X'EFBFBDEFBFBDEFBFBD'
036600         MOVE 'Y' TO WS-ENCONTRO-GARABATO
036700     END-IF.
036800
036900     IF WS-TITULO-MAYUS (WS-POS-SCAN : 9) =
037000             X'E296A1E296A1E296A1'
037100         MOVE 'Y' TO WS-ENCONTRO-GARABATO
037200     END-IF.
037300
037400 2310-BUSCAR-CORRIDA-FIN.
037500     EXIT.
037600
037700*----------------------------------------------------------------*
037800 2400-DETECTAR-FRASE-NG.
037900
038000     MOVE SD-TITLE TO WS-TITULO-MAYUS.
038100     INSPECT WS-TITULO-MAYUS
038200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
038300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
038400
038500     PERFORM 2410-PROBAR-UNA-FRASE
038600        THRU 2410-PROBAR-UNA-FRASE-FIN
038700       VARYING IX-FRASE FROM 1 BY 1
038800         UNTIL IX-FRASE > 14.
038900
039000 2400-DETECTAR-FRASE-NG-FIN.
039100     EXIT.
039200
039300 2410-PROBAR-UNA-FRASE.
039400
039500     COMPUTE WS-POS-REL = 121 - WS-FNG-LARGO (IX-FRASE).
039600
039700     PERFORM 2411-PROBAR-POSICION-FRASE
039800        THRU 2411-PROBAR-POSICION-FRASE-FIN
039900       VARYING WS-POS-SCAN FROM 1 BY 1
040000         UNTIL WS-POS-SCAN > WS-POS-REL.
040100
040200 2410-PROBAR-UNA-FRASE-FIN.
040300     EXIT.
040400
040500 2411-PROBAR-POSICION-FRASE.
040600
040700     IF WS-TITULO-MAYUS (WS-POS-SCAN :
040800                          WS-FNG-LARGO (IX-FRASE)) =
040900        WS-FNG-TEXTO (IX-FRASE) (1 : WS-FNG-LARGO (IX-FRASE))
041000         ADD 1 TO WS-NG-CONTADOR
041100     END-IF.
041200
041300 2411-PROBAR-POSICION-FRASE-FIN.
041400     EXIT.
041500
041600*----------------------------------------------------------------*
041700*    URL NORMALIZATION - SCHEME PROMOTED TO HTTPS, HOST FOLDED  *
041800*    TO LOWER CASE, QUERY STRING AND FRAGMENT DROPPED, TRAILING *
041900*    SLASH STRIPPED (UNLESS THE PATH IS JUST "/"), PORT KEPT    *
042000*    ONLY WHEN GIVEN AND NOT THE DEFAULT 80/443.  ANYTHING WE   *
042100*    CANNOT PARSE IS PASSED THROUGH TRIMMED, NOT FLAGGED AS AN  *
042200*    ERROR - SUR 170930.                                       *
042300*----------------------------------------------------------------*
042400 2500-NORMALIZAR-URL.                                             170930
042500
042600     MOVE SD-SOURCE-URL TO WS-URL-TRABAJO.
042700     MOVE SD-SOURCE-URL TO WS-URL-MAYUS.
042800     INSPECT WS-URL-MAYUS
042900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
043000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
043100     MOVE 'Y' TO WS-URL-PARSEABLE.
043200     MOVE SPACES TO WS-URL-NORMALIZADA.
043300
043400     PERFORM 2510-MEDIR-URL THRU 2510-MEDIR-URL-FIN.
043500
043600     IF WS-URL-LARGO = ZERO
043700         MOVE 'N' TO WS-URL-PARSEABLE
043800     END-IF.
043900
044000     IF WS-URL-SI-PARSEABLE
044100         PERFORM 2520-UBICAR-ESQUEMA
044200            THRU 2520-UBICAR-ESQUEMA-FIN
044300     END-IF.
044400
044500     IF WS-URL-SI-PARSEABLE
044600         PERFORM 2530-SEPARAR-HOSTPORT
044700            THRU 2530-SEPARAR-HOSTPORT-FIN
044800         PERFORM 2540-SEPARAR-HOST-PUERTO
044900            THRU 2540-SEPARAR-HOST-PUERTO-FIN
045000         PERFORM 2550-SEPARAR-PATH
045100            THRU 2550-SEPARAR-PATH-FIN
045200         PERFORM 2560-ARMAR-URL-NORMALIZADA
045300            THRU 2560-ARMAR-URL-NORMALIZADA-FIN
045400     ELSE
045500         MOVE WS-URL-TRABAJO (1 : WS-URL-LARGO)
045600             TO WS-URL-NORMALIZADA
045700     END-IF.
045800
045900     MOVE WS-URL-NORMALIZADA TO VR-NORMALIZED-URL.                170930
046000
046100 2500-NORMALIZAR-URL-FIN.
046200     EXIT.
046300
046400*----------------------------------------------------------------*
046500 2510-MEDIR-URL.
046600
046700     MOVE ZERO TO WS-URL-LARGO.
046800     PERFORM 2511-PROBAR-POSICION-VACIA
046900        THRU 2511-PROBAR-POSICION-VACIA-FIN
047000       VARYING WS-POS-SCAN FROM 200 BY -1
047100         UNTIL WS-POS-SCAN < 1
047200            OR WS-URL-TRABAJO (WS-POS-SCAN : 1) NOT = SPACE.
047300     MOVE WS-POS-SCAN TO WS-URL-LARGO.
047400
047500 2510-MEDIR-URL-FIN.
047600     EXIT.
047700
047800 2511-PROBAR-POSICION-VACIA.
047900     CONTINUE.
048000 2511-PROBAR-POSICION-VACIA-FIN.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400 2520-UBICAR-ESQUEMA.
048500
048600     MOVE ZERO TO WS-POS-ESQUEMA.
048700     COMPUTE WS-POS-REL = WS-URL-LARGO - 2.
048800
048900     PERFORM 2521-PROBAR-POSICION-ESQUEMA
049000        THRU 2521-PROBAR-POSICION-ESQUEMA-FIN
049100       VARYING WS-POS-SCAN FROM 1 BY 1
049200         UNTIL WS-POS-SCAN > WS-POS-REL
049300            OR WS-POS-ESQUEMA NOT = ZERO.
049400
049500     IF WS-POS-ESQUEMA = ZERO
049600         MOVE 'N' TO WS-URL-PARSEABLE
049700     ELSE
049800         COMPUTE WS-POS-REL = WS-POS-ESQUEMA - 1
049900         IF WS-POS-REL < 1 OR WS-POS-REL > 8
050000             MOVE 'N' TO WS-URL-PARSEABLE
050100         ELSE
050200             MOVE SPACES TO WS-ESQUEMA-TEXTO
050300             MOVE WS-URL-MAYUS (1 : WS-POS-REL)
050400                 TO WS-ESQUEMA-TEXTO
050500             IF WS-ESQUEMA-TEXTO NOT = 'HTTP'
050600                AND WS-ESQUEMA-TEXTO NOT = 'HTTPS'
050700                 MOVE 'N' TO WS-URL-PARSEABLE
050800             END-IF
050900         END-IF
051000     END-IF.
051100
051200 2520-UBICAR-ESQUEMA-FIN.
051300     EXIT.
051400
051500 2521-PROBAR-POSICION-ESQUEMA.
051600     IF WS-URL-MAYUS (WS-POS-SCAN : 3) = '://'
051700         MOVE WS-POS-SCAN TO WS-POS-ESQUEMA
051800     END-IF.
051900 2521-PROBAR-POSICION-ESQUEMA-FIN.
052000     EXIT.
052100
052200*----------------------------------------------------------------*
052300 2530-SEPARAR-HOSTPORT.
052400
052500     COMPUTE WS-RESTO-INICIO = WS-POS-ESQUEMA + 3.
052600     COMPUTE WS-RESTO-LARGO = WS-URL-LARGO - WS-RESTO-INICIO + 1.
052700
052800     IF WS-RESTO-LARGO < 1
052900         MOVE 'N' TO WS-URL-PARSEABLE
053000     ELSE
053100         MOVE ZERO TO WS-POS-REL
053200         PERFORM 2531-PROBAR-POSICION-HOSTPORT
053300            THRU 2531-PROBAR-POSICION-HOSTPORT-FIN
053400           VARYING WS-POS-SCAN FROM WS-RESTO-INICIO BY 1
053500             UNTIL WS-POS-SCAN > WS-URL-LARGO
053600                OR WS-POS-REL NOT = ZERO
053700
053800         MOVE SPACES TO WS-HOSTPORT-TEXTO
053900         IF WS-POS-REL = ZERO
054000             MOVE WS-RESTO-LARGO TO WS-HOSTPORT-LARGO
054100             MOVE WS-URL-TRABAJO (WS-RESTO-INICIO :
054200                                  WS-HOSTPORT-LARGO)
054300                 TO WS-HOSTPORT-TEXTO
054400         ELSE
054500             COMPUTE WS-HOSTPORT-LARGO =
054600                 WS-POS-REL - WS-RESTO-INICIO
054700             IF WS-HOSTPORT-LARGO > ZERO
054800                 MOVE WS-URL-TRABAJO (WS-RESTO-INICIO :
054900                                      WS-HOSTPORT-LARGO)
055000                     TO WS-HOSTPORT-TEXTO
055100             END-IF
055200         END-IF
055300
055400         MOVE WS-POS-REL TO WS-POS-PATH-FIN
055500     END-IF.
055600
055700 2530-SEPARAR-HOSTPORT-FIN.
055800     EXIT.
055900
056000 2531-PROBAR-POSICION-HOSTPORT.
056100     IF WS-URL-TRABAJO (WS-POS-SCAN : 1) = '/' OR
056200        WS-URL-TRABAJO (WS-POS-SCAN : 1) = '?' OR
056300        WS-URL-TRABAJO (WS-POS-SCAN : 1) = '#'
056400         MOVE WS-POS-SCAN TO WS-POS-REL
056500     END-IF.
056600 2531-PROBAR-POSICION-HOSTPORT-FIN.
056700     EXIT.
056800
056900*----------------------------------------------------------------*
057000 2540-SEPARAR-HOST-PUERTO.
057100
057200     MOVE ZERO TO WS-POS-COLON.
057300     MOVE SPACES TO WS-HOST-TEXTO WS-PUERTO-TEXTO.
057400
057500     PERFORM 2541-PROBAR-POSICION-COLON
057600        THRU 2541-PROBAR-POSICION-COLON-FIN
057700       VARYING WS-POS-SCAN FROM 1 BY 1
057800         UNTIL WS-POS-SCAN > WS-HOSTPORT-LARGO
057900            OR WS-POS-COLON NOT = ZERO.
058000
058100     IF WS-POS-COLON = ZERO
058200         MOVE WS-HOSTPORT-LARGO TO WS-HOST-LARGO
058300         MOVE WS-HOSTPORT-TEXTO (1 : WS-HOST-LARGO)
058400             TO WS-HOST-TEXTO
058500     ELSE
058600         COMPUTE WS-HOST-LARGO = WS-POS-COLON - 1
058700         IF WS-HOST-LARGO > ZERO
058800             MOVE WS-HOSTPORT-TEXTO (1 : WS-HOST-LARGO)
058900                 TO WS-HOST-TEXTO
059000         END-IF
059100         IF WS-POS-COLON < WS-HOSTPORT-LARGO
059200             MOVE WS-HOSTPORT-TEXTO (WS-POS-COLON + 1 :
059300                 WS-HOSTPORT-LARGO - WS-POS-COLON)
059400                 TO WS-PUERTO-TEXTO
059500         END-IF
059600     END-IF.
059700
059800     INSPECT WS-HOST-TEXTO
059900         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
060000                 TO 'abcdefghijklmnopqrstuvwxyz'.
060100
060200     IF WS-PUERTO-TEXTO = '80' OR WS-PUERTO-TEXTO = '443'
060300         MOVE SPACES TO WS-PUERTO-TEXTO
060400     END-IF.
060500
060600 2540-SEPARAR-HOST-PUERTO-FIN.
060700     EXIT.
060800
060900 2541-PROBAR-POSICION-COLON.
061000     IF WS-HOSTPORT-TEXTO (WS-POS-SCAN : 1) = ':'
061100         MOVE WS-POS-SCAN TO WS-POS-COLON
061200     END-IF.
061300 2541-PROBAR-POSICION-COLON-FIN.
061400     EXIT.
061500
061600*----------------------------------------------------------------*
061700 2550-SEPARAR-PATH.
061800
061900     MOVE SPACES TO WS-PATH-TEXTO.
062000     MOVE ZERO TO WS-PATH-LARGO.
062100
062200     IF WS-POS-PATH-FIN NOT = ZERO
062300       AND WS-URL-TRABAJO (WS-POS-PATH-FIN : 1) = '/'
062400         MOVE ZERO TO WS-POS-REL
062500         PERFORM 2551-PROBAR-POSICION-FINPATH
062600            THRU 2551-PROBAR-POSICION-FINPATH-FIN
062700           VARYING WS-POS-SCAN
062800              FROM WS-POS-PATH-FIN + 1 BY 1
062900              UNTIL WS-POS-SCAN > WS-URL-LARGO
063000                 OR WS-POS-REL NOT = ZERO
063100
063200         IF WS-POS-REL = ZERO
063300             COMPUTE WS-PATH-LARGO =
063400                 WS-URL-LARGO - WS-POS-PATH-FIN + 1
063500         ELSE
063600             COMPUTE WS-PATH-LARGO = WS-POS-REL - WS-POS-PATH-FIN
063700         END-IF
063800
063900         IF WS-PATH-LARGO > ZERO
064000             MOVE WS-URL-TRABAJO (WS-POS-PATH-FIN :
064100                                  WS-PATH-LARGO)
064200                 TO WS-PATH-TEXTO
064300         END-IF
064400
064500         IF WS-PATH-LARGO > 1
064600           AND WS-PATH-TEXTO (WS-PATH-LARGO : 1) = '/'
064700             SUBTRACT 1 FROM WS-PATH-LARGO
064800         END-IF
064900     END-IF.
065000
065100 2550-SEPARAR-PATH-FIN.
065200     EXIT.
065300
065400 2551-PROBAR-POSICION-FINPATH.
065500     IF WS-URL-TRABAJO (WS-POS-SCAN : 1) = '?' OR
065600        WS-URL-TRABAJO (WS-POS-SCAN : 1) = '#'
065700         MOVE WS-POS-SCAN TO WS-POS-REL
065800     END-IF.
065900 2551-PROBAR-POSICION-FINPATH-FIN.
066000     EXIT.
066100
066200*----------------------------------------------------------------*
066300 2560-ARMAR-URL-NORMALIZADA.
066400
066500     MOVE SPACES TO WS-URL-NORMALIZADA.
066600
066700     IF WS-PUERTO-TEXTO = SPACES
066800         IF WS-PATH-LARGO > ZERO
066900             STRING 'HTTPS://' DELIMITED BY SIZE
067000                    WS-HOST-TEXTO (1 : WS-HOST-LARGO)
067100                        DELIMITED BY SIZE
067200                    WS-PATH-TEXTO (1 : WS-PATH-LARGO)
067300                        DELIMITED BY SIZE
067400                 INTO WS-URL-NORMALIZADA
067500         ELSE
067600             STRING 'HTTPS://' DELIMITED BY SIZE
067700                    WS-HOST-TEXTO (1 : WS-HOST-LARGO)
067800                        DELIMITED BY SIZE
067900                 INTO WS-URL-NORMALIZADA
068000         END-IF
068100     ELSE
068200         IF WS-PATH-LARGO > ZERO
068300             STRING 'HTTPS://' DELIMITED BY SIZE
068400                    WS-HOST-TEXTO (1 : WS-HOST-LARGO)
068500                        DELIMITED BY SIZE
068600                    ':' DELIMITED BY SIZE
068700                    WS-PUERTO-TEXTO DELIMITED BY SPACE
068800                    WS-PATH-TEXTO (1 : WS-PATH-LARGO)
068900                        DELIMITED BY SIZE
069000                 INTO WS-URL-NORMALIZADA
069100         ELSE
069200             STRING 'HTTPS://' DELIMITED BY SIZE
069300                    WS-HOST-TEXTO (1 : WS-HOST-LARGO)
069400                        DELIMITED BY SIZE
069500                    ':' DELIMITED BY SIZE
069600                    WS-PUERTO-TEXTO DELIMITED BY SPACE
069700                 INTO WS-URL-NORMALIZADA
069800         END-IF
069900     END-IF.
070000
070100 2560-ARMAR-URL-NORMALIZADA-FIN.
070200     EXIT.
070300
070400*----------------------------------------------------------------*
070500 2700-FIJAR-VEREDICTO.
070600
070700     MOVE WS-ERRORES TO VR-ERROR-COUNT.
070800     MOVE WS-AVISOS TO VR-WARNING-COUNT.
070900
071000     IF WS-NG-CONTADOR > ZERO
071100         MOVE 'Y' TO VR-NG-KEYWORD-FOUND
071200     ELSE
071300         MOVE 'N' TO VR-NG-KEYWORD-FOUND
071400     END-IF.
071500
071600     IF WS-ERRORES = ZERO
071700         MOVE 'Y' TO VR-OK
071800     ELSE
071900         MOVE 'N' TO VR-OK
072000     END-IF.
072100
072200 2700-FIJAR-VEREDICTO-FIN.
072300     EXIT.
072400
072500*----------------------------------------------------------------*
072600 2800-GRABAR-RESULTADO.
072700
072800     MOVE WS-SAL-VALIDACION TO WS-SAL-LINEA-GENERICA.
072900     WRITE WS-SAL-LINEA-GENERICA.
073000
073100 2800-GRABAR-RESULTADO-FIN.
073200     EXIT.
073300
073400*----------------------------------------------------------------*
073500 2900-ACUMULAR-TOTALES.
073600
073700     ADD 1 TO WS-TOT-SEMILLAS.
073800     IF VR-RESULT-OK
073900         ADD 1 TO WS-TOT-APROBADAS
074000     ELSE
074100         ADD 1 TO WS-TOT-RECHAZADAS
074200     END-IF.
074300     IF VR-NG-KEYWORD-WAS-FOUND
074400         ADD 1 TO WS-TOT-NG-KEYWORD
074500     END-IF.
074600
074700 2900-ACUMULAR-TOTALES-FIN.
074800     EXIT.
074900
075000*----------------------------------------------------------------*
075100 2950-LEER-SIGUIENTE-SEMILLA.
075200
075300     READ ENT-SEMILLAS.
075400     IF FS-SEMILLAS-OK OR FS-SEMILLAS-EOF
075500         CONTINUE
075600     ELSE
075700         DISPLAY 'ERROR AL LEER SEEDIN - STATUS ' FS-SEMILLAS
075800         STOP RUN
075900     END-IF.
076000
076100 2950-LEER-SIGUIENTE-SEMILLA-FIN.
076200     EXIT.
076300
076400*----------------------------------------------------------------*
076500 3000-FINALIZAR-PROGRAMA.
076600
076700     MOVE WS-TOT-SEMILLAS    TO WS-TOT-SAL-SEMILLAS.
076800     MOVE WS-TOT-APROBADAS   TO WS-TOT-SAL-APROBADAS.
076900     MOVE WS-TOT-RECHAZADAS  TO WS-TOT-SAL-RECHAZADAS.
077000     MOVE WS-TOT-NG-KEYWORD  TO WS-TOT-SAL-NG.
077100     MOVE WS-SAL-TOTALES     TO WS-SAL-LINEA-GENERICA.
077200     WRITE WS-SAL-LINEA-GENERICA.
077300
077400     CLOSE ENT-SEMILLAS SAL-VALIDACIONES.
077500
077600     DISPLAY 'SEEDVAL - SEMILLAS PROCESADAS: ' WS-TOT-SEMILLAS.
077700     DISPLAY 'SEEDVAL - APROBADAS:           ' WS-TOT-APROBADAS.
077800     DISPLAY 'SEEDVAL - RECHAZADAS:          ' WS-TOT-RECHAZADAS.
077900
078000 3000-FINALIZAR-PROGRAMA-FIN.
078100     EXIT.
078200
078300*----------------------------------------------------------------*
078400 END PROGRAM SEEDVAL.
