000100******************************************************************
000200*    PARAMREC.CPY                                               *
000300*    PARAM-REC  -  TUNABLE PRICING / CASH-GATE PARAMETERS       *
000400*    ONE RECORD, READ ONCE AT START OF THE PRICING CALC RUN.    *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    060912  RGA  ORIGINAL LAYOUT - FX, SHIPPING, FEE PARMS     *
000800*    081104  CLP  ADDED CASH/CREDIT FIELDS FOR WORKING CAPITAL  *
000900*    130226  SUR  ADDED OPEN-COMMITMENTS AND WC-CAP-RATIO       *
001000******************************************************************
001100 01  WS-ENT-PARAMETROS.
001200     05  PRM-FX-BUFFER                   PIC S9(01)V9(04)
001300                                          COMP-3.
001400     05  PRM-DOMESTIC-SHIP-YEN           PIC S9(08)V9(02)
001500                                          COMP-3.
001600     05  PRM-PACKING-MISC-YEN            PIC S9(08)V9(02)
001700                                          COMP-3.
001800     05  PRM-PL-INBOUND-YEN              PIC S9(08)V9(02)
001900                                          COMP-3.
002000     05  PRM-PL-PICKPACK-YEN             PIC S9(08)V9(02)
002100                                          COMP-3.
002200     05  PRM-EBAY-FEE-RATE               PIC S9(01)V9(04)
002300                                          COMP-3.
002400     05  PRM-REFUND-RES-RATE             PIC S9(01)V9(04)
002500                                          COMP-3.
002600     05  PRM-PROFIT-MIN-YEN              PIC S9(08)V9(02)
002700                                          COMP-3.
002800     05  PRM-PROFIT-MIN-RATE             PIC S9(01)V9(04)
002900                                          COMP-3.
003000     05  PRM-DEFAULT-WEIGHT-KG           PIC S9(03)V9(03)
003100                                          COMP-3.
003200     05  PRM-DEFAULT-SIZE-TIER           PIC X(05).
003300     05  PRM-CURRENT-CASH-YEN            PIC S9(10)V9(02)
003400                                          COMP-3.
003500     05  PRM-CREDIT-LIMIT-YEN            PIC S9(10)V9(02)
003600                                          COMP-3.
003700     05  PRM-CREDIT-USED-YEN             PIC S9(10)V9(02)
003800                                          COMP-3.
003900     05  PRM-UNCONFIRMED-COST-YEN        PIC S9(10)V9(02)
004000                                          COMP-3.
004100     05  PRM-REFUND-FIX-RES-YEN          PIC S9(10)V9(02)
004200                                          COMP-3.
004300     05  PRM-RECENT-SALES-30D-YEN        PIC S9(10)V9(02)
004400                                          COMP-3.
004500     05  PRM-REFUND-RES-RATIO            PIC S9(01)V9(04)
004600                                          COMP-3.
004700     05  PRM-WC-CAP-RATIO                PIC S9(01)V9(04)
004800                                          COMP-3.
004900     05  PRM-OPEN-COMMITMENTS-YEN        PIC S9(10)V9(02)
005000                                          COMP-3.
005100     05  FILLER                          PIC X(20).
