000100******************************************************************
000200*                                                                *
000300*    PROGRAM:  PRICECLC                                         *
000400*    TITLE:    SOURCING CANDIDATE PRICING / PROFIT-GATE BATCH   *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PRICECLC.
000900 AUTHOR.        R. BALSIMELLI.
001000 INSTALLATION.  SOURCING OPERATIONS - BATCH SYSTEMS.
001100 DATE-WRITTEN.  06/12/1991.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400******************************************************************
001500*    CHANGE LOG                                                 *
001600*    ----------                                                 *
001700*    910612  RAB  INITIAL VERSION - COST AND SELL PRICE CALC    *
001800*    910820  RAB  ADDED SHIPPING TABLE LOOKUP BY SIZE TIER      *
001900*    920114  NBG  ADDED PROFIT-MIN-RATE CROSS-CHECK ON GATE     *
002000*    930305  CLP  ADDED RULEIN OVERRIDE TABLE, INSERTION SORT   *
002100*    930915  CLP  FIX: LAST MATCHING RULE NOW WINS PER TARGET   *
002200*    940227  RAB  ADDED CALL TO GATECASH FOR CASH/CAP GATING    *
002300*    941130  RGA  FIX: CEILING ON FINAL SELL PRICE ONLY         *
002400*    980921  NBG  Y2K REVIEW - NO 2-DIGIT YEARS ON THIS PGM, OK *
002500*    990604  NBG  Y2K - RUN-DATE BANNER NOW USES 4-DIGIT YEAR   *
002600*    020311  SUR  ADDED TARGET-SELL-PRICE WARNING FLAG          *
002700*    071008  CLP  ADDED RUNNING TOTALS LINE ON PRICEOUT         *
002800*    130226  SUR  PARAMREC EXPANDED FOR WORKING-CAPITAL CAP     *
002900*    REQ CR-4471                                                *
002910*    180307  NBG  SORT INDICES RESTATED AS 77 ITEMS, SAME SHOP  *
002920*                 HABIT AS THE OLD CARD-STATEMENT BATCH         *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT ENT-CANDIDATOS  ASSIGN TO CANDIN
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-CANDIDATOS.
004400
004500     SELECT ENT-PARAMETROS  ASSIGN TO PARAMIN
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-PARAMETROS.
004800
004900     SELECT OPTIONAL ENT-REGLAS ASSIGN TO RULEIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-REGLAS.
005200
005300     SELECT SAL-RESULTADOS  ASSIGN TO PRICEOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-RESULTADOS.
005600
005700*----------------------------------------------------------------*
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  ENT-CANDIDATOS
006200     LABEL RECORDS ARE STANDARD.
006300     COPY CANDREC.
006400
006500 FD  ENT-PARAMETROS
006600     LABEL RECORDS ARE STANDARD.
006700     COPY PARAMREC.
006800
006900 FD  ENT-REGLAS
007000     LABEL RECORDS ARE STANDARD.
007100     COPY RULEREC.
007200
007300 FD  SAL-RESULTADOS
007400     LABEL RECORDS ARE STANDARD.
007500 01  WS-SAL-LINEA-GENERICA            PIC X(150).
007600
007700*----------------------------------------------------------------*
007800 WORKING-STORAGE SECTION.
007900
008000 01  WS-FILE-STATUS-AREA.
008100     05  FS-CANDIDATOS                PIC X(02).
008200         88  FS-CANDIDATOS-OK             VALUE '00'.
008300         88  FS-CANDIDATOS-EOF            VALUE '10'.
008400         88  FS-CANDIDATOS-NFD            VALUE '35'.
008500     05  FS-PARAMETROS                PIC X(02).
008600         88  FS-PARAMETROS-OK             VALUE '00'.
008700         88  FS-PARAMETROS-EOF            VALUE '10'.
008800         88  FS-PARAMETROS-NFD            VALUE '35'.
008900     05  FS-REGLAS                    PIC X(02).
009000         88  FS-REGLAS-OK                 VALUE '00'.
009100         88  FS-REGLAS-EOF                VALUE '10'.
009200         88  FS-REGLAS-NFD                VALUE '35'.
009300     05  FS-RESULTADOS                PIC X(02).
009400         88  FS-RESULTADOS-OK             VALUE '00'.
009500
009600*----------------------------------------------------------------*
009700*    RUN-DATE BANNER (ACCEPT FROM DATE - NO INTRINSIC FUNCTIONS) *
009800*----------------------------------------------------------------*
009900 01  WS-FECHA-SISTEMA.
010000     05  WS-FECHA-AAMMDD              PIC 9(06).
010100 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
010200     05  WS-FECHA-AA                  PIC 9(02).
010300     05  WS-FECHA-MM                  PIC 9(02).
010400     05  WS-FECHA-DD                  PIC 9(02).
010500
010600*----------------------------------------------------------------*
010700*    ONE-RECORD PARAMETER AREA, WORKING COPY (OVERRIDDEN PER    *
010800*    CANDIDATE BY MATCHING RULES, RELOADED FROM MASTER EACH     *
010900*    TIME THROUGH THE CANDIDATE LOOP).                          *
011000*----------------------------------------------------------------*
011100     COPY PARAMREC REPLACING WS-ENT-PARAMETROS BY
011200                              WS-PARAMETROS-MAESTRO
011300                              LEADING PRM- BY PMM-.
011400
011500     COPY PARAMREC REPLACING WS-ENT-PARAMETROS BY
011600                              WS-PARAMETROS-TRABAJO.
011700
011800*----------------------------------------------------------------*
011900*    RULEIN TABLE - LOADED ONCE, THEN INSERTION-SORTED          *
012000*    DESCENDING BY TR-PRIORITY (NO INDEXED ACCESS AVAILABLE).   *
012100*----------------------------------------------------------------*
012200 01  WS-TABLA-REGLAS.
012300     05  WS-CANT-REGLAS               PIC S9(04) COMP
012400                                       VALUE ZERO.
012500     05  WS-REGLA OCCURS 500 TIMES
012600             INDEXED BY IX-REGLA.
012700         10  TR-CONDITION-TYPE        PIC X(12).
012800             88  TR-IS-SOURCE-PRICE       VALUE
012900                                      'SOURCE_PRICE'.
013000             88  TR-IS-WEIGHT              VALUE 'WEIGHT'.
013100         10  TR-CONDITION-MIN         PIC S9(10)V9(02)
013200                                       COMP-3.
013300         10  TR-CONDITION-MIN-PRESENT PIC 9(01).
013400             88  TR-MIN-IS-PRESENT        VALUE 1.
013500         10  TR-CONDITION-MAX         PIC S9(10)V9(02)
013600                                       COMP-3.
013700         10  TR-CONDITION-MAX-PRESENT PIC 9(01).
013800             88  TR-MAX-IS-PRESENT        VALUE 1.
013900         10  TR-TARGET-FIELD          PIC X(16).
014000             88  TR-TARGETS-PROFIT-YEN    VALUE
014100                                      'PROFIT_MIN_YEN'.
014200             88  TR-TARGETS-PROFIT-RATE   VALUE
014300                                      'PROFIT_MIN_RATE'.
014400         10  TR-ADJUSTMENT-VALUE      PIC S9(10)V9(02)
014500                                       COMP-3.
014600         10  TR-PRIORITY              PIC S9(04) COMP-3.
014700         10  FILLER                   PIC X(10).
014800
014900     COPY RULEREC REPLACING WS-ENT-REGLA BY WS-REGLA-TEMP
015000                             LEADING RULE- BY TT-.
015100 01  WS-REGLA-TEMP-R REDEFINES WS-REGLA-TEMP.
015200     05  WS-REGLA-TEMP-BYTES          PIC X(64).
015300
015330*    180307 NBG - SORT INDICES PULLED OUT AS 77 ITEMS, SAME AS   *
015340*    THE OLD INSERTION-SORT WORK FIELDS ON THE CARD-STATEMENT    *
015350*    BATCH THIS PROGRAM WAS SPLIT FROM.                          *
015360 77  WS-I                             PIC S9(04) COMP             180307.
015370 77  WS-J                             PIC S9(04) COMP             180307.
015700
015800 01  WS-SWITCHES-REGLA.
015900     05  WS-REGLA-APLICA              PIC X(01).
016000         88  WS-REGLA-SI                  VALUE 'Y'.
016100         88  WS-REGLA-NO                  VALUE 'N'.
016150     05  FILLER                       PIC X(04).
016200
016300*----------------------------------------------------------------*
016400*    SHIPPING COST LOOKUP TABLE (BASE + PER-KG BY SIZE TIER)    *
016500*----------------------------------------------------------------*
016600 01  WS-TABLA-ENVIO.
016700     05  WS-ENVIO-FILA OCCURS 4 TIMES
016800             INDEXED BY IX-ENVIO.
016900         10  WS-ENVIO-TALLE           PIC X(05).
017000         10  WS-ENVIO-BASE-YEN        PIC S9(08)V9(02)
017100                                       COMP-3.
017200         10  WS-ENVIO-POR-KG-YEN      PIC S9(08)V9(02)
017300                                       COMP-3.
017400
017500*----------------------------------------------------------------*
017600*    PER-CANDIDATE WORKING FIELDS                                *
017700*----------------------------------------------------------------*
017800 01  WS-CALC-CANDIDATO.
017900     05  WS-PESO-SEGURO               PIC S9(03)V9(03)
018000                                       COMP-3.
018100     05  WS-TALLE-SEGURO              PIC X(05).
018200     05  WS-FX-SEGURO                 PIC S9(04)V9(10)
018300                                       COMP-3.
018400     05  WS-ENVIO-INTL-YEN            PIC S9(08)V9(02)
018500                                       COMP-3.
018600     05  WS-COSTO-TOTAL-YEN           PIC S9(08)V9(02)
018700                                       COMP-3.
018800     05  WS-PROFIT-MIN-YEN-MIN        PIC S9(08)V9(02)
018900                                       COMP-3.
019000     05  WS-GANANCIA-REQ-YEN          PIC S9(08)V9(02)
019100                                       COMP-3.
019200     05  WS-DIVISOR-MARGEN            PIC S9(01)V9(04)
019300                                       COMP-3.
019400     05  WS-YEN-REVENUE-NEEDED        PIC S9(08)V9(10)
019500                                       COMP-3.
019600     05  WS-SELL-USD-10DEC            PIC S9(08)V9(10)
019700                                       COMP-3.
019800     05  WS-SELL-USD-TRUNC            PIC S9(08)V9(02)
019900                                       COMP-3.
020000     05  WS-SELL-USD-REMANENTE        PIC S9(08)V9(10)
020100                                       COMP-3.
020200     05  WS-REC-SELL-USD              PIC S9(08)V9(02)
020300                                       COMP-3.
020400     05  WS-USE-SELL-USD              PIC S9(08)V9(02)
020500                                       COMP-3.
020600     05  WS-SELL-YEN                  PIC S9(10)V9(02)
020700                                       COMP-3.
020800     05  WS-FEES-RESERVE-YEN          PIC S9(10)V9(02)
020900                                       COMP-3.
021000     05  WS-PROFIT-YEN                PIC S9(10)V9(02)
021100                                       COMP-3.
021200     05  WS-PROFIT-RATE               PIC S9(01)V9(06)
021300                                       COMP-3.
021400     05  WS-RATE-CHECK-YEN            PIC S9(10)V9(02)
021500                                       COMP-3.
021600     05  WS-GATE-PROFIT-OK            PIC X(01).
021700     05  WS-WARN-PRICE-LOW            PIC X(01).
021750     05  FILLER                       PIC X(04).
021800
021900*----------------------------------------------------------------*
022000*    LINKAGE AREA SHARED WITH GATECASH (CALLED PER CANDIDATE)   *
022100*----------------------------------------------------------------*
022200 01  WS-GATE-CAJA-ENTRADA.
022300     05  WG-NUEVO-COSTO-YEN           PIC S9(10)V9(02)
022400                                       COMP-3.
022450     05  FILLER                       PIC X(04).
022500 01  WS-GATE-CAJA-SALIDA.
022600     05  WG-CASH-OK                   PIC X(01).
022700     05  WG-CAP-OK                    PIC X(01).
022800     05  WG-WC-DISPONIBLE-YEN         PIC S9(10)V9(02)
022900                                       COMP-3.
022950     05  FILLER                       PIC X(04).
023000
023100*----------------------------------------------------------------*
023200*    RUN TOTALS                                                  *
023300*----------------------------------------------------------------*
023400 01  WS-TOTALES-CORRIDA.
023500     05  WS-TOT-CANDIDATOS            PIC S9(07) COMP
023600                                       VALUE ZERO.
023700     05  WS-TOT-OK-AMBOS-GATES        PIC S9(07) COMP
023800                                       VALUE ZERO.
023900     05  WS-TOT-PROFIT-YEN            PIC S9(10)V9(02)
024000                                       COMP-3 VALUE ZERO.
024050     05  FILLER                       PIC X(04).
024100
024200*----------------------------------------------------------------*
024300*    OUTPUT LINE LAYOUTS MOVED INTO THE GENERIC FD RECORD       *
024400*----------------------------------------------------------------*
024500     COPY PRICERES.
024600
024700 01  WS-SAL-TOTALES.
024800     05  FILLER                       PIC X(14)
024900                                       VALUE 'PRICING-TOTALS'.
025000     05  FILLER                       PIC X(02) VALUE SPACES.
025100     05  WS-TOT-SAL-CANDIDATOS        PIC ZZZ,ZZ9.
025200     05  FILLER                       PIC X(02) VALUE SPACES.
025300     05  WS-TOT-SAL-OK-GATES          PIC ZZZ,ZZ9.
025400     05  FILLER                       PIC X(02) VALUE SPACES.
025500     05  WS-TOT-SAL-PROFIT-YEN        PIC ZZZZ,ZZZ,ZZ9.99-.
025600     05  FILLER                       PIC X(50) VALUE SPACES.
025700
025800 01  WS-SAL-LINEA-GENERICA-R REDEFINES WS-SAL-LINEA-GENERICA.
025900     05  WS-SAL-LINEA-CHECK           PIC X(01).
026000     05  FILLER                       PIC X(149).
026100
026200*----------------------------------------------------------------*
026300 PROCEDURE DIVISION.
026400*----------------------------------------------------------------*
026500
026600     PERFORM 1000-INICIAR-PROGRAMA
026700        THRU 1000-INICIAR-PROGRAMA-FIN.
026800
026900     PERFORM 2000-PROCESAR-CANDIDATO
027000        THRU 2000-PROCESAR-CANDIDATO-FIN
027100       UNTIL FS-CANDIDATOS-EOF.
027200
027300     PERFORM 3000-FINALIZAR-PROGRAMA
027400        THRU 3000-FINALIZAR-PROGRAMA-FIN.
027500
027600     STOP RUN.
027700
027800*----------------------------------------------------------------*
027900 1000-INICIAR-PROGRAMA.
028000
028100     ACCEPT WS-FECHA-AAMMDD FROM DATE.
028200     DISPLAY 'PRICECLC - PRICING CALC RUN - ' WS-FECHA-SISTEMA.
028300
028400     PERFORM 1100-ABRIR-ARCHIVOS
028500        THRU 1100-ABRIR-ARCHIVOS-FIN.
028600
028700     PERFORM 1200-CARGAR-PARAMETROS
028800        THRU 1200-CARGAR-PARAMETROS-FIN.
028900
029000     PERFORM 1300-CARGAR-REGLAS
029100        THRU 1300-CARGAR-REGLAS-FIN.
029200
029300     PERFORM 1400-CARGAR-TABLA-ENVIO
029400        THRU 1400-CARGAR-TABLA-ENVIO-FIN.
029500
029600     PERFORM 1500-LEER-PRIMER-CANDIDATO
029700        THRU 1500-LEER-PRIMER-CANDIDATO-FIN.
029800
029900 1000-INICIAR-PROGRAMA-FIN.
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300 1100-ABRIR-ARCHIVOS.
030400
030500     OPEN INPUT  ENT-PARAMETROS.
030600     IF NOT FS-PARAMETROS-OK
030700         DISPLAY 'ERROR AL ABRIR PARAMIN - STATUS ' FS-PARAMETROS
030800         STOP RUN
030900     END-IF.
031000
031100     OPEN INPUT  ENT-REGLAS.
031200     IF NOT FS-REGLAS-OK AND NOT FS-REGLAS-NFD
031300         DISPLAY 'ERROR AL ABRIR RULEIN - STATUS ' FS-REGLAS
031400         STOP RUN
031500     END-IF.
031600
031700     OPEN INPUT  ENT-CANDIDATOS.
031800     IF NOT FS-CANDIDATOS-OK
031900         DISPLAY 'ERROR AL ABRIR CANDIN - STATUS ' FS-CANDIDATOS
032000         STOP RUN
032100     END-IF.
032200
032300     OPEN OUTPUT SAL-RESULTADOS.
032400     IF NOT FS-RESULTADOS-OK
032500         DISPLAY 'ERROR AL ABRIR PRICEOUT - STATUS '
032600                 FS-RESULTADOS
032700         STOP RUN
032800     END-IF.
032900
033000 1100-ABRIR-ARCHIVOS-FIN.
033100     EXIT.
033200
033300*----------------------------------------------------------------*
033400*    READ PARAM-REC ONCE; SUBSTITUTE DEFAULTS FOR ANY FIELD     *
033500*    LEFT AT ZERO/BLANK IN THE INPUT RECORD (A ZERO VALUE ON A  *
033600*    TUNABLE RATE OR COST MEANS "NOT SUPPLIED" FOR THIS FEED).  *
033700*----------------------------------------------------------------*
033800 1200-CARGAR-PARAMETROS.
033900
034000     READ ENT-PARAMETROS INTO WS-PARAMETROS-MAESTRO.
034100     IF NOT FS-PARAMETROS-OK
034200         DISPLAY 'ERROR AL LEER PARAMIN - STATUS ' FS-PARAMETROS
034300         STOP RUN
034400     END-IF.
034500
034600     IF PMM-FX-BUFFER OF WS-PARAMETROS-MAESTRO = ZERO
034700         MOVE 0.0300 TO PMM-FX-BUFFER OF WS-PARAMETROS-MAESTRO
034800     END-IF.
034900     IF PMM-DOMESTIC-SHIP-YEN = ZERO
035000         MOVE 800.00 TO PMM-DOMESTIC-SHIP-YEN
035100     END-IF.
035200     IF PMM-PACKING-MISC-YEN = ZERO
035300         MOVE 300.00 TO PMM-PACKING-MISC-YEN
035400     END-IF.
035500     IF PMM-PL-INBOUND-YEN = ZERO
035600         MOVE 200.00 TO PMM-PL-INBOUND-YEN
035700     END-IF.
035800     IF PMM-PL-PICKPACK-YEN = ZERO
035900         MOVE 500.00 TO PMM-PL-PICKPACK-YEN
036000     END-IF.
036100     IF PMM-EBAY-FEE-RATE = ZERO
036200         MOVE 0.1500 TO PMM-EBAY-FEE-RATE
036300     END-IF.
036400     IF PMM-REFUND-RES-RATE = ZERO
036500         MOVE 0.0500 TO PMM-REFUND-RES-RATE
036600     END-IF.
036700     IF PMM-PROFIT-MIN-YEN = ZERO
036800         MOVE 3000.00 TO PMM-PROFIT-MIN-YEN
036900     END-IF.
037000     IF PMM-PROFIT-MIN-RATE = ZERO
037100         MOVE 0.2000 TO PMM-PROFIT-MIN-RATE
037200     END-IF.
037300     IF PMM-DEFAULT-WEIGHT-KG = ZERO
037400         MOVE 1.500 TO PMM-DEFAULT-WEIGHT-KG
037500     END-IF.
037600     IF PMM-DEFAULT-SIZE-TIER = SPACES
037700         MOVE 'XL' TO PMM-DEFAULT-SIZE-TIER
037800     END-IF.
037900     IF PMM-REFUND-RES-RATIO = ZERO
038000         MOVE 0.1000 TO PMM-REFUND-RES-RATIO
038100     END-IF.
038200     IF PMM-WC-CAP-RATIO = ZERO
038300         MOVE 0.3000 TO PMM-WC-CAP-RATIO
038400     END-IF.
038500
038600 1200-CARGAR-PARAMETROS-FIN.
038700     EXIT.
038800
038900*----------------------------------------------------------------*
039000*    LOAD RULEIN INTO WS-TABLA-REGLAS, THEN INSERTION-SORT      *
039100*    DESCENDING BY TR-PRIORITY (NO SORT VERB - RULEIN IS A      *
039200*    SMALL TABLE, NOT WORTH A SORT STEP ON THIS BATCH WINDOW).  *
039300*----------------------------------------------------------------*
039400 1300-CARGAR-REGLAS.
039500
039600     IF FS-REGLAS-NFD
039700         DISPLAY 'RULEIN NOT PRESENT - NO OVERRIDE RULES LOADED'
039800     ELSE
039900         PERFORM 1310-LEER-REGLA
040000            THRU 1310-LEER-REGLA-FIN
040100           UNTIL FS-REGLAS-EOF
040200     END-IF.
040300
040400     PERFORM 1320-ORDENAR-REGLAS
040500        THRU 1320-ORDENAR-REGLAS-FIN.
040600
040700 1300-CARGAR-REGLAS-FIN.
040800     EXIT.
040900
041000*----------------------------------------------------------------*
041100 1310-LEER-REGLA.
041200
041300     READ ENT-REGLAS.
041400
041500     EVALUATE TRUE
041600         WHEN FS-REGLAS-OK
041700             ADD 1 TO WS-CANT-REGLAS
041800             SET IX-REGLA TO WS-CANT-REGLAS
041900             MOVE RULE-CONDITION-TYPE
042000               TO TR-CONDITION-TYPE (IX-REGLA)
042100             MOVE RULE-CONDITION-MIN
042200               TO TR-CONDITION-MIN (IX-REGLA)
042300             MOVE RULE-CONDITION-MIN-PRESENT
042400               TO TR-CONDITION-MIN-PRESENT (IX-REGLA)
042500             MOVE RULE-CONDITION-MAX
042600               TO TR-CONDITION-MAX (IX-REGLA)
042700             MOVE RULE-CONDITION-MAX-PRESENT
042800               TO TR-CONDITION-MAX-PRESENT (IX-REGLA)
042900             MOVE RULE-TARGET-FIELD
043000               TO TR-TARGET-FIELD (IX-REGLA)
043100             MOVE RULE-ADJUSTMENT-VALUE
043200               TO TR-ADJUSTMENT-VALUE (IX-REGLA)
043300             MOVE RULE-PRIORITY
043400               TO TR-PRIORITY (IX-REGLA)
043500         WHEN FS-REGLAS-EOF
043600             CONTINUE
043700         WHEN OTHER
043800             DISPLAY 'ERROR AL LEER RULEIN - STATUS ' FS-REGLAS
043900             STOP RUN
044000     END-EVALUATE.
044100
044200 1310-LEER-REGLA-FIN.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600*    CLASSIC BUBBLE/INSERTION SORT ON A SMALL IN-MEMORY TABLE.  *
044700*    930915 CLP - STABLE ENOUGH THAT WHEN TWO RULES SHARE A     *
044800*    PRIORITY THE ONE READ LATER IN RULEIN STAYS LATER.         *
044900*----------------------------------------------------------------*
045000 1320-ORDENAR-REGLAS.
045100
045200     IF WS-CANT-REGLAS > 1
045300         PERFORM 1330-PASADA-ORDEN
045400            THRU 1330-PASADA-ORDEN-FIN
045500           VARYING WS-I FROM 1 BY 1
045600             UNTIL WS-I > WS-CANT-REGLAS - 1
045700     END-IF.
045800
045900 1320-ORDENAR-REGLAS-FIN.
046000     EXIT.
046100
046200*----------------------------------------------------------------*
046300 1330-PASADA-ORDEN.
046400
046500     PERFORM 1340-COMPARAR-Y-SWAP
046600        THRU 1340-COMPARAR-Y-SWAP-FIN
046700       VARYING WS-J FROM 1 BY 1
046800         UNTIL WS-J > WS-CANT-REGLAS - WS-I.
046900
047000 1330-PASADA-ORDEN-FIN.
047100     EXIT.
047200
047300*----------------------------------------------------------------*
047400 1340-COMPARAR-Y-SWAP.
047500
047600     IF TR-PRIORITY (WS-J) < TR-PRIORITY (WS-J + 1)
047700         MOVE WS-REGLA (WS-J)     TO WS-REGLA-TEMP
047800         MOVE WS-REGLA (WS-J + 1) TO WS-REGLA (WS-J)
047900         MOVE WS-REGLA-TEMP       TO WS-REGLA (WS-J + 1)
048000     END-IF.
048100
048200 1340-COMPARAR-Y-SWAP-FIN.
048300     EXIT.
048400
048500*----------------------------------------------------------------*
048600 1400-CARGAR-TABLA-ENVIO.
048700
048800     MOVE 'S'      TO WS-ENVIO-TALLE (1)
048900     MOVE 1800.00  TO WS-ENVIO-BASE-YEN (1)
049000     MOVE 1200.00  TO WS-ENVIO-POR-KG-YEN (1)
049100
049200     MOVE 'M'      TO WS-ENVIO-TALLE (2)
049300     MOVE 2200.00  TO WS-ENVIO-BASE-YEN (2)
049400     MOVE 1400.00  TO WS-ENVIO-POR-KG-YEN (2)
049500
049600     MOVE 'L'      TO WS-ENVIO-TALLE (3)
049700     MOVE 2800.00  TO WS-ENVIO-BASE-YEN (3)
049800     MOVE 1700.00  TO WS-ENVIO-POR-KG-YEN (3)
049900
050000     MOVE 'XL'     TO WS-ENVIO-TALLE (4)
050100     MOVE 3500.00  TO WS-ENVIO-BASE-YEN (4)
050200     MOVE 2000.00  TO WS-ENVIO-POR-KG-YEN (4)
050300
050400 1400-CARGAR-TABLA-ENVIO-FIN.
050500     EXIT.
050600
050700*----------------------------------------------------------------*
050800 1500-LEER-PRIMER-CANDIDATO.
050900
051000     READ ENT-CANDIDATOS.
051100     IF FS-CANDIDATOS-OK OR FS-CANDIDATOS-EOF
051200         CONTINUE
051300     ELSE
051400         DISPLAY 'ERROR AL LEER CANDIN - STATUS ' FS-CANDIDATOS
051500         STOP RUN
051600     END-IF.
051700
051800 1500-LEER-PRIMER-CANDIDATO-FIN.
051900     EXIT.
052000
052100*----------------------------------------------------------------*
052200 2000-PROCESAR-CANDIDATO.
052300
052400     MOVE WS-PARAMETROS-MAESTRO TO WS-PARAMETROS-TRABAJO.
052500
052600     PERFORM 2100-RESOLVER-PESO-TALLE
052700        THRU 2100-RESOLVER-PESO-TALLE-FIN.
052800
052900     PERFORM 2200-APLICAR-REGLAS
053000        THRU 2200-APLICAR-REGLAS-FIN.
053100
053200     PERFORM 2300-CALCULAR-COSTOS
053300        THRU 2300-CALCULAR-COSTOS-FIN.
053400
053500     PERFORM 2400-CALCULAR-SELL-PRICE
053600        THRU 2400-CALCULAR-SELL-PRICE-FIN.
053700
053800     PERFORM 2500-CALCULAR-REALIZADOS
053900        THRU 2500-CALCULAR-REALIZADOS-FIN.
054000
054100     PERFORM 2600-EVALUAR-GATE-PROFIT
054200        THRU 2600-EVALUAR-GATE-PROFIT-FIN.
054300
054400     PERFORM 2700-INVOCAR-GATE-CAJA
054500        THRU 2700-INVOCAR-GATE-CAJA-FIN.
054600
054700     PERFORM 2800-GRABAR-RESULTADO
054800        THRU 2800-GRABAR-RESULTADO-FIN.
054900
055000     PERFORM 2900-ACUMULAR-TOTALES
055100        THRU 2900-ACUMULAR-TOTALES-FIN.
055200
055300     PERFORM 2950-LEER-SIGUIENTE-CANDIDATO
055400        THRU 2950-LEER-SIGUIENTE-CANDIDATO-FIN.
055500
055600 2000-PROCESAR-CANDIDATO-FIN.
055700     EXIT.
055800
055900*----------------------------------------------------------------*
056000*    SAFE WEIGHT DEFAULTS TO PMM-DEFAULT-WEIGHT-KG WHEN NOT     *
056100*    SUPPLIED.  SAFE SIZE TIER DEFAULTS TO PMM-DEFAULT-SIZE-    *
056200*    TIER WHEN NOT SUPPLIED OR BLANK, ELSE IS UPPER-CASED AND   *
056300*    TRIMMED (TRAILING SPACES ALREADY PAD THE X(05) FIELD).    *
056400*----------------------------------------------------------------*
056500 2100-RESOLVER-PESO-TALLE.
056600
056700     IF CAND-WEIGHT-IS-PRESENT
056800         MOVE CAND-WEIGHT-KG TO WS-PESO-SEGURO
056900     ELSE
057000         MOVE PRM-DEFAULT-WEIGHT-KG TO WS-PESO-SEGURO
057100     END-IF.
057200
057300     IF CAND-SIZE-TIER = SPACES
057400         MOVE PRM-DEFAULT-SIZE-TIER TO WS-TALLE-SEGURO
057500     ELSE
057600         MOVE CAND-SIZE-TIER TO WS-TALLE-SEGURO
057700         INSPECT WS-TALLE-SEGURO
057800             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
057900                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
058000     END-IF.
058100
058200 2100-RESOLVER-PESO-TALLE-FIN.
058300     EXIT.
058400
058500*----------------------------------------------------------------*
058600*    APPLY EVERY MATCHING RULE, HIGHEST PRIORITY FIRST; A LATER *
058700*    (LOWER-PRIORITY) MATCH ON THE SAME TARGET FIELD OVERWRITES *
058800*    AN EARLIER ONE, SO THE LOWEST-PRIORITY MATCH WINS.        *
058900*----------------------------------------------------------------*
059000 2200-APLICAR-REGLAS.
059100
059200     IF WS-CANT-REGLAS > 0
059300         PERFORM 2210-EVALUAR-UNA-REGLA
059400            THRU 2210-EVALUAR-UNA-REGLA-FIN
059500           VARYING IX-REGLA FROM 1 BY 1
059600             UNTIL IX-REGLA > WS-CANT-REGLAS
059700     END-IF.
059800
059900 2200-APLICAR-REGLAS-FIN.
060000     EXIT.
060100
060200*----------------------------------------------------------------*
060300 2210-EVALUAR-UNA-REGLA.
060400
060500     MOVE 'N' TO WS-REGLA-APLICA.
060600
060700     IF TR-IS-SOURCE-PRICE (IX-REGLA)
060800         PERFORM 2220-PROBAR-RANGO
060900            THRU 2220-PROBAR-RANGO-FIN
061000     END-IF.
061100
061200     IF TR-IS-WEIGHT (IX-REGLA)
061300         PERFORM 2230-PROBAR-RANGO-PESO
061400            THRU 2230-PROBAR-RANGO-PESO-FIN
061500     END-IF.
061600
061700     IF WS-REGLA-SI
061800         IF TR-TARGETS-PROFIT-YEN (IX-REGLA)
061900             MOVE TR-ADJUSTMENT-VALUE (IX-REGLA)
062000               TO PRM-PROFIT-MIN-YEN
062100         END-IF
062200         IF TR-TARGETS-PROFIT-RATE (IX-REGLA)
062300             MOVE TR-ADJUSTMENT-VALUE (IX-REGLA)
062400               TO PRM-PROFIT-MIN-RATE
062500         END-IF
062600     END-IF.
062700
062800 2210-EVALUAR-UNA-REGLA-FIN.
062900     EXIT.
063000
063100*----------------------------------------------------------------*
063200 2220-PROBAR-RANGO.
063300
063400     MOVE 'Y' TO WS-REGLA-APLICA.
063500     IF TR-MIN-IS-PRESENT (IX-REGLA)
063600       AND CAND-SOURCE-PRICE-YEN < TR-CONDITION-MIN (IX-REGLA)
063700         MOVE 'N' TO WS-REGLA-APLICA
063800     END-IF.
063900     IF TR-CONDITION-MAX-PRESENT (IX-REGLA) = 1
064000       AND CAND-SOURCE-PRICE-YEN NOT < TR-CONDITION-MAX (IX-REGLA)
064100         MOVE 'N' TO WS-REGLA-APLICA
064200     END-IF.
064300
064400 2220-PROBAR-RANGO-FIN.
064500     EXIT.
064600
064700*----------------------------------------------------------------*
064800 2230-PROBAR-RANGO-PESO.
064900
065000     MOVE 'Y' TO WS-REGLA-APLICA.
065100     IF TR-MIN-IS-PRESENT (IX-REGLA)
065200       AND WS-PESO-SEGURO < TR-CONDITION-MIN (IX-REGLA)
065300         MOVE 'N' TO WS-REGLA-APLICA
065400     END-IF.
065500     IF TR-CONDITION-MAX-PRESENT (IX-REGLA) = 1
065600       AND WS-PESO-SEGURO NOT < TR-CONDITION-MAX (IX-REGLA)
065700         MOVE 'N' TO WS-REGLA-APLICA
065800     END-IF.
065900
066000 2230-PROBAR-RANGO-PESO-FIN.
066100     EXIT.
066200
066300*----------------------------------------------------------------*
066400*    INTL SHIPPING BY SIZE TIER, THEN TOTAL LANDED COST.        *
066500*----------------------------------------------------------------*
066600 2300-CALCULAR-COSTOS.
066700
066800     SET IX-ENVIO TO 1.
066900     SEARCH WS-ENVIO-FILA
067000         AT END
067100             SET IX-ENVIO TO 4
067200         WHEN WS-ENVIO-TALLE (IX-ENVIO) = WS-TALLE-SEGURO
067300             CONTINUE
067400     END-SEARCH.
067500
067600     COMPUTE WS-FX-SEGURO ROUNDED =
067700         CAND-FX-RATE * (1 + PRM-FX-BUFFER).
067800
067900     COMPUTE WS-ENVIO-INTL-YEN ROUNDED =
068000         WS-ENVIO-BASE-YEN (IX-ENVIO) +
068100         WS-ENVIO-POR-KG-YEN (IX-ENVIO) * WS-PESO-SEGURO.
068200
068300     COMPUTE WS-COSTO-TOTAL-YEN ROUNDED =
068400         CAND-SOURCE-PRICE-YEN + PRM-DOMESTIC-SHIP-YEN +
068500         PRM-PACKING-MISC-YEN + PRM-PL-INBOUND-YEN +
068600         PRM-PL-PICKPACK-YEN + WS-ENVIO-INTL-YEN.
068700
068800 2300-CALCULAR-COSTOS-FIN.
068900     EXIT.
069000
069100*----------------------------------------------------------------*
069200*    RECOMMENDED USD SELL PRICE.  INTERMEDIATE WORK IS ROUNDED  *
069300*    HALF-UP TO 10 DECIMALS; ONLY THE FINAL RESULT IS ROUNDED   *
069400*    UP (CEILING) TO 2 DECIMALS, SO THE PRICE NEVER UNDER-      * 941130
069500*    COVERS THE REQUIRED MARGIN.  941130 RGA.                  *
069600*----------------------------------------------------------------*
069700 2400-CALCULAR-SELL-PRICE.                                        941130
069800
069900     IF PRM-PROFIT-MIN-RATE > 0
070000         COMPUTE WS-GANANCIA-REQ-YEN ROUNDED =
070100             WS-COSTO-TOTAL-YEN * PRM-PROFIT-MIN-RATE
070200     ELSE
070300         MOVE ZERO TO WS-GANANCIA-REQ-YEN
070400     END-IF.
070500
070600     IF PRM-PROFIT-MIN-YEN > WS-GANANCIA-REQ-YEN
070700         MOVE PRM-PROFIT-MIN-YEN TO WS-GANANCIA-REQ-YEN
070800     END-IF.
070900
071000     COMPUTE WS-DIVISOR-MARGEN ROUNDED =
071100         1 - PRM-EBAY-FEE-RATE - PRM-REFUND-RES-RATE.
071200
071300     COMPUTE WS-YEN-REVENUE-NEEDED ROUNDED =
071400         (WS-COSTO-TOTAL-YEN + WS-GANANCIA-REQ-YEN)
071500             / WS-DIVISOR-MARGEN.
071600
071700     COMPUTE WS-SELL-USD-10DEC ROUNDED =
071800         WS-YEN-REVENUE-NEEDED / WS-FX-SEGURO.
071900
072000*    *** CEILING: TRUNCATE TO 2 DECIMALS, THEN BUMP A CENT IF   * 941130
072100*    *** ANYTHING WAS LEFT OVER BELOW THE 2ND DECIMAL.          *
072200     MOVE WS-SELL-USD-10DEC TO WS-SELL-USD-TRUNC.
072300     SUBTRACT WS-SELL-USD-TRUNC FROM WS-SELL-USD-10DEC
072400         GIVING WS-SELL-USD-REMANENTE.
072500
072600     IF WS-SELL-USD-REMANENTE > 0
072700         ADD 0.01 TO WS-SELL-USD-TRUNC
072800     END-IF.
072900
073000     MOVE WS-SELL-USD-TRUNC TO WS-REC-SELL-USD.
073100
073200     IF CAND-TARGET-IS-PRESENT
073300         MOVE CAND-TARGET-SELL-USD TO WS-USE-SELL-USD
073400         IF CAND-TARGET-SELL-USD < WS-REC-SELL-USD
073500             MOVE 'Y' TO WS-WARN-PRICE-LOW
073600         ELSE
073700             MOVE 'N' TO WS-WARN-PRICE-LOW
073800         END-IF
073900     ELSE
074000         MOVE WS-REC-SELL-USD TO WS-USE-SELL-USD
074100         MOVE 'N' TO WS-WARN-PRICE-LOW
074200     END-IF.
074300
074400 2400-CALCULAR-SELL-PRICE-FIN.
074500     EXIT.
074600
074700*----------------------------------------------------------------*
074800 2500-CALCULAR-REALIZADOS.
074900
075000     COMPUTE WS-SELL-YEN ROUNDED =
075100         WS-USE-SELL-USD * WS-FX-SEGURO.
075200
075300     COMPUTE WS-FEES-RESERVE-YEN ROUNDED =
075400         WS-SELL-YEN * (PRM-EBAY-FEE-RATE + PRM-REFUND-RES-RATE).
075500
075600     COMPUTE WS-PROFIT-YEN ROUNDED =
075700         WS-SELL-YEN - WS-COSTO-TOTAL-YEN - WS-FEES-RESERVE-YEN.
075800
075900     IF WS-COSTO-TOTAL-YEN NOT = ZERO
076000         COMPUTE WS-PROFIT-RATE ROUNDED =
076100             WS-PROFIT-YEN / WS-COSTO-TOTAL-YEN
076200     ELSE
076300         MOVE ZERO TO WS-PROFIT-RATE
076400     END-IF.
076500
076600 2500-CALCULAR-REALIZADOS-FIN.
076700     EXIT.
076800
076900*----------------------------------------------------------------*
077000*    PROFIT GATE - BOTH THE AMOUNT AND THE RATE MUST CLEAR.     *
077100*    THE RATE CHECK IS DONE BY CROSS-MULTIPLICATION (PROFIT VS  *
077200*    COST * RATE) SO WE NEVER DIVIDE TWICE FOR THE SAME TEST.   *
077300*----------------------------------------------------------------*
077400 2600-EVALUAR-GATE-PROFIT.
077500
077600     COMPUTE WS-RATE-CHECK-YEN ROUNDED =
077700         WS-COSTO-TOTAL-YEN * PRM-PROFIT-MIN-RATE.
077800
077900     IF WS-PROFIT-YEN NOT < PRM-PROFIT-MIN-YEN
078000       AND WS-PROFIT-YEN NOT < WS-RATE-CHECK-YEN
078100         MOVE 'Y' TO WS-GATE-PROFIT-OK
078200     ELSE
078300         MOVE 'N' TO WS-GATE-PROFIT-OK
078400     END-IF.
078500
078600 2600-EVALUAR-GATE-PROFIT-FIN.
078700     EXIT.
078800
078900*----------------------------------------------------------------*
079000 2700-INVOCAR-GATE-CAJA.
079100
079200     MOVE WS-COSTO-TOTAL-YEN TO WG-NUEVO-COSTO-YEN.
079300
079400     CALL 'GATECASH' USING WS-PARAMETROS-TRABAJO,
079500                           WS-GATE-CAJA-ENTRADA,
079600                           WS-GATE-CAJA-SALIDA.
079700
079800 2700-INVOCAR-GATE-CAJA-FIN.
079900     EXIT.
080000
080100*----------------------------------------------------------------*
080200 2800-GRABAR-RESULTADO.
080300
080400     INITIALIZE WS-SAL-RESULTADO.
080500
080600     MOVE CAND-ID                TO PR-CAND-ID.
080700     MOVE WS-PESO-SEGURO         TO PR-SAFE-WEIGHT-KG.
080800     MOVE WS-TALLE-SEGURO        TO PR-SAFE-SIZE-TIER.
080900     MOVE WS-FX-SEGURO           TO PR-FX-SAFE.
081000     MOVE WS-ENVIO-INTL-YEN      TO PR-INTL-SHIP-YEN.
081100     MOVE WS-COSTO-TOTAL-YEN     TO PR-TOTAL-COST-YEN.
081200     MOVE WS-REC-SELL-USD        TO PR-REC-SELL-USD.
081300     MOVE WS-USE-SELL-USD        TO PR-USE-SELL-USD.
081400     MOVE WS-SELL-YEN            TO PR-SELL-YEN.
081500     MOVE WS-FEES-RESERVE-YEN    TO PR-FEES-RESERVE-YEN.
081600     MOVE WS-PROFIT-YEN          TO PR-PROFIT-YEN.
081700     MOVE WS-PROFIT-RATE         TO PR-PROFIT-RATE.
081800     MOVE WS-GATE-PROFIT-OK      TO PR-GATE-PROFIT-OK.
081900     MOVE WS-WARN-PRICE-LOW      TO PR-WARN-PRICE-LOW.
082000     MOVE WG-CASH-OK             TO PR-GATE-CASH-OK.
082100     MOVE WG-CAP-OK              TO PR-GATE-CAP-OK.
082200     MOVE WG-WC-DISPONIBLE-YEN   TO PR-WC-AVAILABLE-YEN.
082300
082400     MOVE WS-SAL-RESULTADO TO WS-SAL-LINEA-GENERICA.
082500     WRITE WS-SAL-LINEA-GENERICA.
082600
082700 2800-GRABAR-RESULTADO-FIN.
082800     EXIT.
082900
083000*----------------------------------------------------------------*
083100 2900-ACUMULAR-TOTALES.
083200
083300     ADD 1 TO WS-TOT-CANDIDATOS.
083400     IF WS-GATE-PROFIT-OK = 'Y' AND WG-CASH-OK = 'Y'
083500         ADD 1 TO WS-TOT-OK-AMBOS-GATES
083600         ADD WS-PROFIT-YEN TO WS-TOT-PROFIT-YEN
083700     END-IF.
083800
083900 2900-ACUMULAR-TOTALES-FIN.
084000     EXIT.
084100
084200*----------------------------------------------------------------*
084300 2950-LEER-SIGUIENTE-CANDIDATO.
084400
084500     READ ENT-CANDIDATOS.
084600     IF FS-CANDIDATOS-OK OR FS-CANDIDATOS-EOF
084700         CONTINUE
084800     ELSE
084900         DISPLAY 'ERROR AL LEER CANDIN - STATUS ' FS-CANDIDATOS
085000         STOP RUN
085100     END-IF.
085200
085300 2950-LEER-SIGUIENTE-CANDIDATO-FIN.
085400     EXIT.
085500
085600*----------------------------------------------------------------*
085700 3000-FINALIZAR-PROGRAMA.
085800
085900     PERFORM 3100-GRABAR-TOTALES
086000        THRU 3100-GRABAR-TOTALES-FIN.
086100
086200     PERFORM 3200-CERRAR-ARCHIVOS
086300        THRU 3200-CERRAR-ARCHIVOS-FIN.
086400
086500     DISPLAY 'PRICECLC - CANDIDATOS PROCESADOS: '
086600             WS-TOT-CANDIDATOS.
086700     DISPLAY 'PRICECLC - OK AMBOS GATES:        '
086800             WS-TOT-OK-AMBOS-GATES.
086900
087000 3000-FINALIZAR-PROGRAMA-FIN.
087100     EXIT.
087200
087300*----------------------------------------------------------------*
087400 3100-GRABAR-TOTALES.
087500
087600     MOVE WS-TOT-CANDIDATOS     TO WS-TOT-SAL-CANDIDATOS.
087700     MOVE WS-TOT-OK-AMBOS-GATES TO WS-TOT-SAL-OK-GATES.
087800     MOVE WS-TOT-PROFIT-YEN     TO WS-TOT-SAL-PROFIT-YEN.
087900
088000     MOVE WS-SAL-TOTALES TO WS-SAL-LINEA-GENERICA.
088100     WRITE WS-SAL-LINEA-GENERICA.
088200
088300 3100-GRABAR-TOTALES-FIN.
088400     EXIT.
088500
088600*----------------------------------------------------------------*
088700 3200-CERRAR-ARCHIVOS.
088800
088900     CLOSE ENT-PARAMETROS ENT-REGLAS ENT-CANDIDATOS
089000           SAL-RESULTADOS.
089100
089200 3200-CERRAR-ARCHIVOS-FIN.
089300     EXIT.
089400
089500*----------------------------------------------------------------*
089600 END PROGRAM PRICECLC.
