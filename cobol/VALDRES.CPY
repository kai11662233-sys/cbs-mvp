000100******************************************************************
000200*    VALDRES.CPY                                                *
000300*    VALIDATION-RESULT-REC  -  SEEDVAL OUTPUT, ONE PER SEED     *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    160715  NBG  ORIGINAL LAYOUT FOR SEED VALIDATION OUTPUT    *
000700*    170930  SUR  ADDED NG-KEYWORD-FOUND AND NORMALIZED-URL     *
000800******************************************************************
000900 01  WS-SAL-VALIDACION.
001000     05  VR-OK                           PIC X(01).
001100         88  VR-RESULT-OK                    VALUE 'Y'.
001200         88  VR-RESULT-NOTOK                 VALUE 'N'.
001300     05  VR-ERROR-COUNT                  PIC S9(02) COMP-3.
001400     05  VR-WARNING-COUNT                PIC S9(02) COMP-3.
001500     05  VR-NG-KEYWORD-FOUND             PIC X(01).
001600         88  VR-NG-KEYWORD-WAS-FOUND         VALUE 'Y'.
001700     05  VR-NORMALIZED-URL               PIC X(200).
001800     05  FILLER                          PIC X(10).
