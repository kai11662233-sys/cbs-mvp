000100******************************************************************
000200*    SEEDREC.CPY                                                *
000300*    SEED-REC  -  RAW INBOUND LISTING SEED, SEEDVAL INPUT       *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    160715  NBG  ORIGINAL LAYOUT FOR INBOUND SEED VALIDATION   *
000700******************************************************************
000800 01  WS-ENT-SEMILLA.
000900     05  SD-SOURCE-URL                   PIC X(200).
001000     05  SD-TITLE                        PIC X(120).
001100     05  SD-PRICE-YEN                    PIC S9(10)V9(02)
001200                                          COMP-3.
001300     05  SD-PRICE-PRESENT                PIC 9(01).
001400         88  SD-PRICE-IS-PRESENT             VALUE 1.
001500     05  SD-WEIGHT-KG                    PIC S9(03)V9(03)
001600                                          COMP-3.
001700     05  SD-WEIGHT-PRESENT               PIC 9(01).
001800         88  SD-WEIGHT-IS-PRESENT            VALUE 1.
001900     05  FILLER                          PIC X(15).
