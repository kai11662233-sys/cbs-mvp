000100******************************************************************
000200*                                                                *
000300*    PROGRAM:  DISCSCOR                                         *
000400*    TITLE:    DISCOVERY FEED SAFETY / PROFIT / FRESHNESS       *
000500*              SCORING BATCH                                   *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    DISCSCOR.
001000 AUTHOR.        S. URQUIZA.
001100 INSTALLATION.  SOURCING OPERATIONS - BATCH SYSTEMS.
001200 DATE-WRITTEN.  02/26/1993.
001300 DATE-COMPILED.
001400 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    ----------                                                 *
001800*    930226  SUR  INITIAL VERSION - SAFETY AND FRESHNESS ONLY   *
001900*    940815  RAB  ADDED PROFIT SCORE USING PRICECLC GATE FLAGS  *
002000*    951002  NBG  ADDED OVERALL WEIGHTED SCORE                  *
002100*    981116  NBG  Y2K REVIEW - HOURS-SINCE-CHECK IS A DURATION, *
002200*                 NOT A DATE, NO-OP ON THIS PROGRAM             *
002300*    160715  NBG  ADDED RESTRICTED-KEYWORD CATEGORY PENALTY     *
002400*                 AND RISK-FLAG-COUNT OUTPUT (REQ CR-3390)      *
002500*    071008  CLP  ADDED RUNNING TOTALS LINE ON DISCOUT          *
002510*    180306  CLP  FIX: CATEGORY-HINT WAS SCANNED AGAINST THE     *
002520*                 KEYWORD TABLE WITHOUT UPPERCASING FIRST - A    *
002530*                 LOWER-CASE HINT SLIPPED THE PENALTY.  NOW      *
002540*                 FOLDED TO UPPER BEFORE 2110 RUNS (CR-3390 P2)  *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-370.
003000 OBJECT-COMPUTER. IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     SELECT ENT-DESCUBRIMIENTOS ASSIGN TO DISCIN
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS FS-DESCUBRIMIENTOS.
004000
004100     SELECT SAL-DESCUBRIMIENTOS ASSIGN TO DISCOUT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-SALIDA.
004400
004500*----------------------------------------------------------------*
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  ENT-DESCUBRIMIENTOS
005000     LABEL RECORDS ARE STANDARD.
005100     COPY DISCITEM.
005200
005300 FD  SAL-DESCUBRIMIENTOS
005400     LABEL RECORDS ARE STANDARD.
005500 01  WS-SAL-LINEA-GENERICA            PIC X(180).
005600
005700*----------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900
006000 01  WS-FILE-STATUS-AREA.
006100     05  FS-DESCUBRIMIENTOS           PIC X(02).
006200         88  FS-DESCUBRIMIENTOS-OK        VALUE '00'.
006300         88  FS-DESCUBRIMIENTOS-EOF       VALUE '10'.
006400     05  FS-SALIDA                    PIC X(02).
006500         88  FS-SALIDA-OK                 VALUE '00'.
006600
006700 01  WS-FECHA-SISTEMA.
006800     05  WS-FECHA-AAMMDD              PIC 9(06).
006900 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
007000     05  WS-FECHA-AA                  PIC 9(02).
007100     05  WS-FECHA-MM                  PIC 9(02).
007200     05  WS-FECHA-DD                  PIC 9(02).
007300
007400*----------------------------------------------------------------*
007500*    RESTRICTED-CATEGORY KEYWORD TABLE.  SIX ENGLISH TERMS AND  *
007600*    FIVE JAPANESE EQUIVALENTS (NO JP TERM ON FILE FOR THE      *
007700*    "COUNTERFEIT-RISK" CONCEPT).  COMPARED AS RAW BYTES, SO    *
007800*    THE JAPANESE ENTRIES WORK AGAINST SHIFT-JIS OR UTF-8       *
007900*    CATEGORY TEXT WITHOUT ANY DBCS HANDLING.  160715 NBG.      *
008000*----------------------------------------------------------------*
008100 01  WS-TABLA-PALABRAS-RIESGO.
008200     05  WS-PALABRA-RIESGO OCCURS 11 TIMES
008300             INDEXED BY IX-PALABRA.
008400         10  WS-PR-TEXTO              PIC X(21).
008500         10  WS-PR-LARGO              PIC S9(02) COMP.
008600
008700 01  WS-INIC-PALABRAS-RIESGO-1.
008800     05  FILLER PIC X(21) VALUE 'BATTERY'.
008900     05  FILLER PIC X(21) VALUE 'COSMETIC'.
009000     05  FILLER PIC X(21) VALUE 'MEDICAL'.
009100     05  FILLER PIC X(21) VALUE 'FOOD'.
009200     05  FILLER PIC X(21) VALUE 'DIGITALCODE'.
009300     05  FILLER PIC X(21) VALUE 'COUNTERFEIT-RISK'.
009400     05  FILLER PIC X(21) VALUE 'バッテリー'.
009500     05  FILLER PIC X(21) VALUE '化粧品'.
009600     05  FILLER PIC X(21) VALUE '医療'.
009700     05  FILLER PIC X(21) VALUE '食品'.
009800     05  FILLER PIC X(21) VALUE 'デジタルコード'.
009900
010000 01  WS-INIC-PALABRAS-RIESGO-1-R
010100         REDEFINES WS-INIC-PALABRAS-RIESGO-1.
010200     05  WS-PR-TEXTO-INIC OCCURS 11 TIMES PIC X(21).
010300
010400 01  WS-CATEGORIA-TRABAJO             PIC X(60).
010500 01  WS-CATEGORIA-CARACTERES REDEFINES WS-CATEGORIA-TRABAJO.
010600     05  WS-CAT-CAR OCCURS 60 TIMES   PIC X(01).
010700
010800*----------------------------------------------------------------*
010850*    180306 CLP - RIESGO-CONTADOR PULLED OUT AS ITS OWN 77 ITEM  *
010860*    SO IT CAN BE TRACED ON THE DUMP INDEPENDENTLY OF THE REST   *
010870*    OF THE SCORING WORK AREA.                                  *
010880 77  WS-RIESGO-CONTADOR               PIC S9(02) COMP             180306
010890                                       VALUE ZERO.
010900 01  WS-CALC-SCORING.
011000     05  WS-SAFETY-ACUM               PIC S9(04) COMP.
011100     05  WS-CAMBIO-RATE               PIC S9(01)V9(04)
011200                                       COMP-3.
011300     05  WS-CAMBIO-PORC               PIC S9(03)V9(02)
011400                                       COMP-3.
011500     05  WS-DIFERENCIA-YEN            PIC S9(10)V9(02)
011600                                       COMP-3.
011700     05  WS-FRESHNESS-SCORE           PIC S9(03) COMP.
011800     05  WS-PROFIT-SCORE              PIC S9(03) COMP.
011900     05  WS-OVERALL-SCORE             PIC S9(03) COMP.
012200     05  WS-POS-SCAN                  PIC S9(03) COMP.
012300     05  WS-LARGO-RESTANTE            PIC S9(03) COMP.
012400     05  WS-ENCONTRO-RIESGO           PIC X(01).
012500         88  WS-SI-HAY-RIESGO             VALUE 'Y'.
012550     05  FILLER                       PIC X(04).
012600
012700 01  WS-TOTALES-CORRIDA.
012800     05  WS-TOT-ITEMS                 PIC S9(07) COMP
012900                                       VALUE ZERO.
013000     05  WS-TOT-OVERALL-50            PIC S9(07) COMP
013100                                       VALUE ZERO.
013150     05  FILLER                       PIC X(04).
013200
013300 01  WS-SAL-TOTALES.
013400     05  FILLER                       PIC X(14)
013500                                       VALUE 'SCORING-TOTALS'.
013600     05  FILLER                       PIC X(02) VALUE SPACES.
013700     05  WS-TOT-SAL-ITEMS             PIC ZZZ,ZZ9.
013800     05  FILLER                       PIC X(02) VALUE SPACES.
013900     05  WS-TOT-SAL-OVERALL-50        PIC ZZZ,ZZ9.
014000     05  FILLER                       PIC X(70) VALUE SPACES.
014100
014200 01  WS-SAL-LINEA-GENERICA-R REDEFINES WS-SAL-LINEA-GENERICA.
014300     05  WS-SAL-LINEA-CHECK           PIC X(01).
014400     05  FILLER                       PIC X(179).
014500
014600*----------------------------------------------------------------*
014700 PROCEDURE DIVISION.
014800*----------------------------------------------------------------*
014900
015000     PERFORM 1000-INICIAR-PROGRAMA
015100        THRU 1000-INICIAR-PROGRAMA-FIN.
015200
015300     PERFORM 2000-PROCESAR-ITEM
015400        THRU 2000-PROCESAR-ITEM-FIN
015500       UNTIL FS-DESCUBRIMIENTOS-EOF.
015600
015700     PERFORM 3000-FINALIZAR-PROGRAMA
015800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
015900
016000     STOP RUN.
016100
016200*----------------------------------------------------------------*
016300 1000-INICIAR-PROGRAMA.
016400
016500     ACCEPT WS-FECHA-AAMMDD FROM DATE.
016600     DISPLAY 'DISCSCOR - SCORING RUN - ' WS-FECHA-SISTEMA.
016700
016800     MOVE WS-INIC-PALABRAS-RIESGO-1 TO WS-TABLA-PALABRAS-RIESGO.
016900
017000     PERFORM 1100-CARGAR-LARGOS-PALABRA
017100        THRU 1100-CARGAR-LARGOS-PALABRA-FIN
017200       VARYING IX-PALABRA FROM 1 BY 1
017300         UNTIL IX-PALABRA > 11.
017400
017500     OPEN INPUT  ENT-DESCUBRIMIENTOS.
017600     IF NOT FS-DESCUBRIMIENTOS-OK
017700         DISPLAY 'ERROR AL ABRIR DISCIN - STATUS '
017800                 FS-DESCUBRIMIENTOS
017900         STOP RUN
018000     END-IF.
018100
018200     OPEN OUTPUT SAL-DESCUBRIMIENTOS.
018300     IF NOT FS-SALIDA-OK
018400         DISPLAY 'ERROR AL ABRIR DISCOUT - STATUS ' FS-SALIDA
018500         STOP RUN
018600     END-IF.
018700
018800     PERFORM 1500-LEER-PRIMER-ITEM
018900        THRU 1500-LEER-PRIMER-ITEM-FIN.
019000
019100 1000-INICIAR-PROGRAMA-FIN.
019200     EXIT.
019300
019400*----------------------------------------------------------------*
019500*    HARD-CODED LENGTHS MATCH THE BYTE WIDTH OF EACH ENTRY IN   *
019600*    WS-INIC-PALABRAS-RIESGO-1 ABOVE (UTF-8 FOR THE JAPANESE    *
019700*    TERMS, 3 BYTES PER CHARACTER).                             *
019800*----------------------------------------------------------------*
019900 1100-CARGAR-LARGOS-PALABRA.
020000
020100     EVALUATE IX-PALABRA
020200         WHEN 1   MOVE 7  TO WS-PR-LARGO (IX-PALABRA)
020300         WHEN 2   MOVE 8  TO WS-PR-LARGO (IX-PALABRA)
020400         WHEN 3   MOVE 7  TO WS-PR-LARGO (IX-PALABRA)
020500         WHEN 4   MOVE 4  TO WS-PR-LARGO (IX-PALABRA)
020600         WHEN 5   MOVE 11 TO WS-PR-LARGO (IX-PALABRA)
020700         WHEN 6   MOVE 16 TO WS-PR-LARGO (IX-PALABRA)
020800         WHEN 7   MOVE 15 TO WS-PR-LARGO (IX-PALABRA)
020900         WHEN 8   MOVE 9  TO WS-PR-LARGO (IX-PALABRA)
021000         WHEN 9   MOVE 6  TO WS-PR-LARGO (IX-PALABRA)
021100         WHEN 10  MOVE 6  TO WS-PR-LARGO (IX-PALABRA)
021200         WHEN 11  MOVE 21 TO WS-PR-LARGO (IX-PALABRA)
021300     END-EVALUATE.
021400
021500 1100-CARGAR-LARGOS-PALABRA-FIN.
021600     EXIT.
021700
021800*----------------------------------------------------------------*
021900 1500-LEER-PRIMER-ITEM.
022000
022100     READ ENT-DESCUBRIMIENTOS.
022200     IF FS-DESCUBRIMIENTOS-OK OR FS-DESCUBRIMIENTOS-EOF
022300         CONTINUE
022400     ELSE
022500         DISPLAY 'ERROR AL LEER DISCIN - STATUS '
022600                 FS-DESCUBRIMIENTOS
022700         STOP RUN
022800     END-IF.
022900
023000 1500-LEER-PRIMER-ITEM-FIN.
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400 2000-PROCESAR-ITEM.
023500
023600     MOVE ZERO TO WS-RIESGO-CONTADOR.                             160715
023700
023800     PERFORM 2100-CALCULAR-SAFETY
023900        THRU 2100-CALCULAR-SAFETY-FIN.
024000
024100     PERFORM 2200-CALCULAR-FRESHNESS
024200        THRU 2200-CALCULAR-FRESHNESS-FIN.
024300
024400     PERFORM 2300-CALCULAR-PROFIT-SCORE
024500        THRU 2300-CALCULAR-PROFIT-SCORE-FIN.
024600
024700     PERFORM 2400-CALCULAR-OVERALL
024800        THRU 2400-CALCULAR-OVERALL-FIN.
024900
025000     PERFORM 2800-GRABAR-ITEM
025100        THRU 2800-GRABAR-ITEM-FIN.
025200
025300     PERFORM 2900-ACUMULAR-TOTALES
025400        THRU 2900-ACUMULAR-TOTALES-FIN.
025500
025600     PERFORM 2950-LEER-SIGUIENTE-ITEM
025700        THRU 2950-LEER-SIGUIENTE-ITEM-FIN.
025800
025900 2000-PROCESAR-ITEM-FIN.
026000     EXIT.
026100
026200*----------------------------------------------------------------*
026300*    SAFETY SCORE - ALL DELTAS SUMMED, THEN CLAMPED ONCE AT     *
026400*    THE END (ORDER OF THE IFS BELOW DOES NOT AFFECT THE        *
026500*    RESULT).                                                   *
026600*----------------------------------------------------------------*
026700 2100-CALCULAR-SAFETY.
026800
026900     MOVE 100 TO WS-SAFETY-ACUM.
027000
027100     EVALUATE TRUE
027200         WHEN DI-CONDITION-USED
027300             SUBTRACT 20 FROM WS-SAFETY-ACUM
027400         WHEN DI-CONDITION-UNKNOWN
027500             SUBTRACT 10 FROM WS-SAFETY-ACUM
027600         WHEN OTHER
027700             CONTINUE
027800     END-EVALUATE.
027900
028000     EVALUATE TRUE
028100         WHEN DI-SOURCE-C2C
028200             SUBTRACT 25 FROM WS-SAFETY-ACUM
028300         WHEN DI-SOURCE-OFFICIAL OR DI-SOURCE-RETAIL
028400             ADD 10 TO WS-SAFETY-ACUM
028500         WHEN OTHER
028600             CONTINUE
028700     END-EVALUATE.
028800
028900     MOVE DI-CATEGORY-HINT TO WS-CATEGORIA-TRABAJO.
028950     INSPECT WS-CATEGORIA-TRABAJO                               180306
028960         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                180306
028970                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               180306
029000     PERFORM 2110-BUSCAR-PALABRA-RIESGO
029100        THRU 2110-BUSCAR-PALABRA-RIESGO-FIN.
029200
029300     IF DI-PREV-PRICE-IS-PRESENT AND DI-PREV-PRICE-YEN NOT = ZERO
029400         PERFORM 2120-CALCULAR-VOLATILIDAD
029500            THRU 2120-CALCULAR-VOLATILIDAD-FIN
029600     END-IF.
029700
029800     IF WS-SAFETY-ACUM > 100
029900         MOVE 100 TO WS-SAFETY-ACUM
030000     END-IF.
030100     IF WS-SAFETY-ACUM < 0
030200         MOVE 0 TO WS-SAFETY-ACUM
030300     END-IF.
030400
030500     MOVE WS-SAFETY-ACUM TO DI-SAFETY-SCORE.
030600
030700 2100-CALCULAR-SAFETY-FIN.
030800     EXIT.
030900
031000*----------------------------------------------------------------*
031100*    SLIDING-WINDOW SUBSTRING SEARCH OVER EVERY TABLE ENTRY.    *
031200*    ONLY THE FIRST MATCH COUNTS AGAINST THE SAFETY SCORE, BUT  *
031300*    EVERY MATCH FOUND BUMPS THE RISK-FLAG COUNTER.             *
031400*----------------------------------------------------------------*
031500 2110-BUSCAR-PALABRA-RIESGO.
031600
031700     MOVE 'N' TO WS-ENCONTRO-RIESGO.
031800
031900     PERFORM 2111-PROBAR-UNA-PALABRA
032000        THRU 2111-PROBAR-UNA-PALABRA-FIN
032100       VARYING IX-PALABRA FROM 1 BY 1
032200         UNTIL IX-PALABRA > 11.
032300
032400     IF WS-ENCONTRO-RIESGO = 'Y'
032500         SUBTRACT 40 FROM WS-SAFETY-ACUM
032600     END-IF.
032700
032800 2110-BUSCAR-PALABRA-RIESGO-FIN.
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200 2111-PROBAR-UNA-PALABRA.
033300
033400     COMPUTE WS-LARGO-RESTANTE =
033500         61 - WS-PR-LARGO (IX-PALABRA).
033600
033700     PERFORM 2112-PROBAR-POSICION
033800        THRU 2112-PROBAR-POSICION-FIN
033900       VARYING WS-POS-SCAN FROM 1 BY 1
034000         UNTIL WS-POS-SCAN > WS-LARGO-RESTANTE.
034100
034200 2111-PROBAR-UNA-PALABRA-FIN.
034300     EXIT.
034400
034500*----------------------------------------------------------------*
034600 2112-PROBAR-POSICION.
034700
034800     IF WS-CATEGORIA-TRABAJO (WS-POS-SCAN :
034900                               WS-PR-LARGO (IX-PALABRA)) =
035000        WS-PR-TEXTO (IX-PALABRA) (1 : WS-PR-LARGO (IX-PALABRA))
035100         MOVE 'Y' TO WS-ENCONTRO-RIESGO
035200         ADD 1 TO WS-RIESGO-CONTADOR                              160715
035300     END-IF.
035400
035500 2112-PROBAR-POSICION-FIN.
035600     EXIT.
035700
035800*----------------------------------------------------------------*
035900 2120-CALCULAR-VOLATILIDAD.
036000
036100     COMPUTE WS-DIFERENCIA-YEN =
036200         DI-PRICE-YEN - DI-PREV-PRICE-YEN.
036300     IF WS-DIFERENCIA-YEN < ZERO
036400         MULTIPLY WS-DIFERENCIA-YEN BY -1
036500             GIVING WS-DIFERENCIA-YEN
036600     END-IF.
036700
036800     COMPUTE WS-CAMBIO-RATE ROUNDED =
036900         WS-DIFERENCIA-YEN / DI-PREV-PRICE-YEN.
037000     COMPUTE WS-CAMBIO-PORC ROUNDED =
037100         WS-CAMBIO-RATE * 100.
037200
037300     IF WS-CAMBIO-PORC > 10.0
037400         SUBTRACT 20 FROM WS-SAFETY-ACUM
037500     ELSE
037600         IF WS-CAMBIO-PORC > 5.0
037700             SUBTRACT 10 FROM WS-SAFETY-ACUM
037800         END-IF
037900     END-IF.
038000
038100 2120-CALCULAR-VOLATILIDAD-FIN.
038200     EXIT.
038300
038400*----------------------------------------------------------------*
038500 2200-CALCULAR-FRESHNESS.
038600
038700     EVALUATE TRUE
038800         WHEN DI-HOURS-SINCE-CHECK < 0
038900             MOVE 0 TO WS-FRESHNESS-SCORE
039000         WHEN DI-HOURS-SINCE-CHECK <= 1
039100             MOVE 100 TO WS-FRESHNESS-SCORE
039200         WHEN DI-HOURS-SINCE-CHECK <= 6
039300             MOVE 80 TO WS-FRESHNESS-SCORE
039400         WHEN DI-HOURS-SINCE-CHECK <= 24
039500             MOVE 50 TO WS-FRESHNESS-SCORE
039600         WHEN DI-HOURS-SINCE-CHECK <= 72
039700             MOVE 10 TO WS-FRESHNESS-SCORE
039800         WHEN OTHER
039900             MOVE 0 TO WS-FRESHNESS-SCORE
040000     END-EVALUATE.
040100
040200     MOVE WS-FRESHNESS-SCORE TO DI-FRESHNESS-SCORE.
040300
040400 2200-CALCULAR-FRESHNESS-FIN.
040500     EXIT.
040600
040700*----------------------------------------------------------------*
040800 2300-CALCULAR-PROFIT-SCORE.
040900
041000     IF NOT DI-PROFIT-GATE-PASSED OR NOT DI-CASH-GATE-PASSED
041100         MOVE 0 TO WS-PROFIT-SCORE
041200     ELSE
041300         IF DI-PROFIT-RATE NOT > ZERO
041400             MOVE 0 TO WS-PROFIT-SCORE
041500         ELSE
041600             IF DI-PROFIT-RATE >= 0.40
041700                 MOVE 100 TO WS-PROFIT-SCORE
041800             ELSE
041900                 IF DI-PROFIT-RATE < 0.20
042000                     COMPUTE WS-PROFIT-SCORE ROUNDED =
042100                         DI-PROFIT-RATE / 0.20 * 50
042200                 ELSE
042300                     COMPUTE WS-PROFIT-SCORE ROUNDED =
042400                         (DI-PROFIT-RATE - 0.20) / 0.20 * 50
042500                             + 50
042600                 END-IF
042700             END-IF
042800         END-IF
042900     END-IF.
043000
043100     MOVE WS-PROFIT-SCORE TO DI-PROFIT-SCORE.
043200
043300 2300-CALCULAR-PROFIT-SCORE-FIN.
043400     EXIT.
043500
043600*----------------------------------------------------------------*
043700 2400-CALCULAR-OVERALL.
043800
043900     COMPUTE WS-OVERALL-SCORE ROUNDED =
044000         WS-PROFIT-SCORE * 0.55 +
044100         WS-SAFETY-ACUM  * 0.35 +
044200         WS-FRESHNESS-SCORE * 0.10.
044300
044400     MOVE WS-OVERALL-SCORE TO DI-OVERALL-SCORE.
044500     MOVE WS-RIESGO-CONTADOR TO DI-RISK-FLAG-COUNT.               160715
044600
044700 2400-CALCULAR-OVERALL-FIN.
044800     EXIT.
044900
045000*----------------------------------------------------------------*
045100 2800-GRABAR-ITEM.
045200
045300     MOVE WS-ENT-DESCUBRIMIENTO TO WS-SAL-LINEA-GENERICA.
045400     WRITE WS-SAL-LINEA-GENERICA.
045500
045600 2800-GRABAR-ITEM-FIN.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000 2900-ACUMULAR-TOTALES.
046100
046200     ADD 1 TO WS-TOT-ITEMS.
046300     IF DI-OVERALL-SCORE >= 50
046400         ADD 1 TO WS-TOT-OVERALL-50
046500     END-IF.
046600
046700 2900-ACUMULAR-TOTALES-FIN.
046800     EXIT.
046900
047000*----------------------------------------------------------------*
047100 2950-LEER-SIGUIENTE-ITEM.
047200
047300     READ ENT-DESCUBRIMIENTOS.
047400     IF FS-DESCUBRIMIENTOS-OK OR FS-DESCUBRIMIENTOS-EOF
047500         CONTINUE
047600     ELSE
047700         DISPLAY 'ERROR AL LEER DISCIN - STATUS '
047800                 FS-DESCUBRIMIENTOS
047900         STOP RUN
048000     END-IF.
048100
048200 2950-LEER-SIGUIENTE-ITEM-FIN.
048300     EXIT.
048400
048500*----------------------------------------------------------------*
048600 3000-FINALIZAR-PROGRAMA.
048700
048800     MOVE WS-TOT-ITEMS       TO WS-TOT-SAL-ITEMS.
048900     MOVE WS-TOT-OVERALL-50  TO WS-TOT-SAL-OVERALL-50.
049000     MOVE WS-SAL-TOTALES     TO WS-SAL-LINEA-GENERICA.
049100     WRITE WS-SAL-LINEA-GENERICA.
049200
049300     CLOSE ENT-DESCUBRIMIENTOS SAL-DESCUBRIMIENTOS.
049400
049500     DISPLAY 'DISCSCOR - ITEMS PROCESADOS:  ' WS-TOT-ITEMS.
049600     DISPLAY 'DISCSCOR - OVERALL >= 50:     ' WS-TOT-OVERALL-50.
049700
049800 3000-FINALIZAR-PROGRAMA-FIN.
049900     EXIT.
050000
050100*----------------------------------------------------------------*
050200 END PROGRAM DISCSCOR.
