000100******************************************************************
000200*    RULEREC.CPY                                                *
000300*    RULE-REC  -  PRIORITY-ORDERED PRICING OVERRIDE RULE        *
000400*    RULEIN IS A TABLE FILE, 0..N RECORDS, LOADED INTO          *
000500*    WS-TABLA-REGLAS AND RUN-SORTED DESCENDING BY RULE-PRIORITY *
000600*    BEFORE THE CANDIDATE LOOP STARTS (NO INDEXED ACCESS).      *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    110608  NBG  ORIGINAL LAYOUT FOR PRICING OVERRIDE TABLE    *
001000*    150221  RAB  ADDED RULE-PRIORITY FOR MULTI-RULE ORDERING   *
001100******************************************************************
001200 01  WS-ENT-REGLA.
001300     05  RULE-CONDITION-TYPE             PIC X(12).
001400         88  RULE-IS-SOURCE-PRICE            VALUE
001500                                      'SOURCE_PRICE'.
001600         88  RULE-IS-WEIGHT                  VALUE 'WEIGHT'.
001700     05  RULE-CONDITION-MIN              PIC S9(10)V9(02)
001800                                          COMP-3.
001900     05  RULE-CONDITION-MIN-PRESENT      PIC 9(01).
002000         88  RULE-MIN-IS-PRESENT             VALUE 1.
002100     05  RULE-CONDITION-MAX              PIC S9(10)V9(02)
002200                                          COMP-3.
002300     05  RULE-CONDITION-MAX-PRESENT      PIC 9(01).
002400         88  RULE-MAX-IS-PRESENT             VALUE 1.
002500     05  RULE-TARGET-FIELD               PIC X(16).
002600         88  RULE-TARGETS-PROFIT-YEN          VALUE
002700                                      'PROFIT_MIN_YEN'.
002800         88  RULE-TARGETS-PROFIT-RATE         VALUE
002900                                      'PROFIT_MIN_RATE'.
003000     05  RULE-ADJUSTMENT-VALUE           PIC S9(10)V9(02)
003100                                          COMP-3.
003200     05  RULE-PRIORITY                   PIC S9(04) COMP-3.
003300     05  FILLER                          PIC X(10).
